000100*****************************************************************
000200 IDENTIFICATION                     DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.    HISTIO.
000500 AUTHOR.        R T ALVAREZ.
000600 INSTALLATION.  STORAGE SYSTEMS GROUP.
000700 DATE-WRITTEN.  04/02/91.
000800 DATE-COMPILED.
000900 SECURITY.      NONE.
001000*****************************************************************
001100* HISTIO  -  ALERT HISTORY LOAD/SAVE SUBPROGRAM
001200*
001300*    READS THE HISTORY FILE INTO THE CALLER'S HISTORY TABLE ON
001400*    FUNCTION 'LOAD' AND REWRITES THE WHOLE FILE FROM THE TABLE
001500*    ON FUNCTION 'SAVE'.  ALL THREE CHECK PROGRAMS - CAPCHK,
001600*    QTACHK AND REPLCHK - CALL THIS MODULE, SO THIS IS THE ONLY
001700*    PLACE THAT OPENS HISTFILE.
001800*
001900*    A MISSING HISTORY FILE IS NOT AN ERROR - THE FIRST RUN OF
002000*    THE NIGHT HAS NONE, SO A FILE STATUS OF 35 ON OPEN INPUT
002100*    JUST COMES BACK AS AN EMPTY TABLE, THE WAY WRKSFINL USED TO
002200*    TOLERATE A MISSING YEAR-FILE ON ITS FIRST PASS THROUGH A
002300*    NEW PLAN YEAR.
002400*****************************************************************
002500* CHANGE LOG
002600* DATE     BY  REQUEST  DESCRIPTION
002700* 04/02/91 RTA ---      INITIAL VERSION, NIGHTLY ALERT JOB.
002800* 11/14/95 RTA WO-0710  RAISED THE TABLE LIMIT FROM 500 TO 2000
002900*                       ENTRIES - THE QUOTA LIST OUTGREW IT.
003000* 12/01/98 PMC CR-0877  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
003100* 03/22/07 DLO CR-1690  SAVE NOW REWRITES THE FILE EVEN WHEN THE
003200*                       TABLE IS EMPTY, SO A FULLY CLEARED
003300*                       CONDITION SET DROPS THE OLD RECORDS.
003400* 09/11/11 SKV CR-2118  OPEN-INPUT FILE STATUS 35 NO LONGER
003500*                       TREATED AS AN ERROR ON LOAD.
003600* 02/14/17 SKV CR-2340  MOVED THE STATUS FIELD, EOF SWITCH AND
003700*                       COUNTERS OUT OF A GROUP AND BACK TO
003800*                       STANDALONE 77-LEVEL ITEMS, MATCHING HOW
003900*                       THE REST OF THE SHOP DECLARES SCRATCH
004000*                       SWITCHES AND COUNTERS.
004100*****************************************************************
004200 ENVIRONMENT                        DIVISION.
004300 CONFIGURATION                      SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT                       SECTION.
004700 FILE-CONTROL.
004800     SELECT HISTORY-FILE  ASSIGN TO HISTFILE
004900         ORGANIZATION SEQUENTIAL
005000         FILE STATUS IS HIO-HIST-STATUS.
005100 DATA                               DIVISION.
005200 FILE                               SECTION.
005300 FD  HISTORY-FILE
005400     LABEL RECORDS ARE STANDARD
005500     RECORD CONTAINS 92 CHARACTERS.
005600 COPY HISTOCPY REPLACING ==HI-== BY ==HIO-REC-==.
005700 01  HIO-HIST-REC-R REDEFINES HIO-REC-HISTORY-REC.
005800     05  HIO-HIST-REC-ALL           PIC X(92).
005900 WORKING-STORAGE                    SECTION.
006000 77  HIO-HIST-STATUS            PIC X(02)        VALUE SPACES.
006100     88  HIO-HIST-OK                   VALUE '00'.
006200     88  HIO-HIST-EOF                  VALUE '10'.
006300     88  HIO-HIST-NOT-FOUND            VALUE '35'.
006400 77  HIO-EOF-SW                 PIC X(01)        VALUE 'N'.
006500     88  HIO-EOF                       VALUE 'Y'.
006600 77  HIO-SUB                    PIC 9(04) COMP.
006700 77  HIO-WRITE-CNT              PIC 9(04) COMP VALUE ZERO.
006800 01  HIO-RUN-DATE-FIELDS.
006900     05  HIO-RUN-DATE-YMD           PIC 9(08)        COMP.
007000     05  HIO-RUN-DATE-YMD-R REDEFINES HIO-RUN-DATE-YMD.
007100         10  HIO-RUN-CCYY               PIC 9(04).
007200         10  HIO-RUN-MM                 PIC 9(02).
007300         10  HIO-RUN-DD                 PIC 9(02).
007400     05  FILLER                     PIC X(04).
007500 01  HIO-SAVE-WORK-REC.
007600     05  HIO-SV-TYPE                PIC X(01).
007700     05  HIO-SV-PATH                PIC X(64).
007800     05  HIO-SV-RULE-NAME           PIC X(20).
007900     05  HIO-SV-THRESHOLD           PIC 9(03).
008000     05  FILLER                     PIC X(04).
008100 01  HIO-SAVE-WORK-REC-R REDEFINES HIO-SAVE-WORK-REC.
008200     05  HIO-SV-ALL                 PIC X(92).
008300 LINKAGE                             SECTION.
008400 01  LK-HIST-FUNCTION            PIC X(04).
008500 01  LK-HIST-COUNT               PIC 9(04)        COMP.
008600 01  LK-HIST-TABLE.
008700     05  LK-HIST-ENTRY OCCURS 1 TO 2000 TIMES
008800         DEPENDING ON LK-HIST-COUNT
008900         INDEXED BY LK-HIST-NDX.
009000         10  LK-HIST-TYPE               PIC X(01).
009100             88  LK-HIST-TYPE-QUOTA            VALUE 'Q'.
009200             88  LK-HIST-TYPE-CAPACITY         VALUE 'C'.
009300             88  LK-HIST-TYPE-REPLICATION      VALUE 'R'.
009400         10  LK-HIST-PATH               PIC X(64).
009500         10  LK-HIST-RULE-NAME          PIC X(20).
009600         10  LK-HIST-THRESHOLD          PIC 9(03).
009700         10  FILLER                     PIC X(04).
009800*****************************************************************
009900 PROCEDURE DIVISION USING LK-HIST-FUNCTION, LK-HIST-COUNT,
010000         LK-HIST-TABLE.
010100*****************************************************************
010200 0000-HISTIO-CONTROL.
010300     EVALUATE LK-HIST-FUNCTION
010400         WHEN 'LOAD'
010500             PERFORM 1000-LOAD-HISTORY THRU 1000-EXIT
010600         WHEN 'SAVE'
010700             PERFORM 2000-SAVE-HISTORY THRU 2000-EXIT
010800         WHEN OTHER
010900             DISPLAY 'HISTIO - BAD FUNCTION - ' LK-HIST-FUNCTION
011000     END-EVALUATE.
011100     GOBACK.
011200*----------------------------------------------------------------
011300* 1000-LOAD-HISTORY THRU 1000-EXIT
011400*    OPENS HISTFILE FOR INPUT, READS EVERY RECORD INTO
011500*    LK-HIST-TABLE AND SETS LK-HIST-COUNT TO THE NUMBER READ.
011600*    A STATUS OF 35 (FILE NOT FOUND) LEAVES THE TABLE EMPTY.
011700*----------------------------------------------------------------
011800 1000-LOAD-HISTORY.
011900     MOVE ZERO                   TO LK-HIST-COUNT.
012000     MOVE 'N'                    TO HIO-EOF-SW.
012100     OPEN INPUT HISTORY-FILE.
012200     IF HIO-HIST-NOT-FOUND
012300         DISPLAY 'HISTIO - NO PRIOR HISTORY FILE - STARTING EMPTY'
012400         GO TO 1000-EXIT.
012500     IF NOT HIO-HIST-OK
012600         DISPLAY 'HISTIO - OPEN INPUT FAILED, ST ' HIO-HIST-STATUS
012700         MOVE 16 TO RETURN-CODE
012800         GO TO 1000-EXIT.
012900     PERFORM 1100-READ-HIST-RTN THRU 1100-EXIT
013000         UNTIL HIO-EOF OR LK-HIST-COUNT = 2000.
013100     CLOSE HISTORY-FILE.
013200     DISPLAY 'HISTIO - LOADED ' LK-HIST-COUNT ' HISTORY ENTRIES'.
013300 1000-EXIT.
013400     EXIT.
013500 1100-READ-HIST-RTN.
013600     READ HISTORY-FILE INTO HIO-SAVE-WORK-REC
013700         AT END
013800             SET HIO-EOF TO TRUE
013900             GO TO 1100-EXIT
014000         NOT AT END
014100             ADD 1 TO LK-HIST-COUNT
014200             SET LK-HIST-NDX TO LK-HIST-COUNT
014300             MOVE HIO-SV-TYPE        TO LK-HIST-TYPE(LK-HIST-NDX)
014400             MOVE HIO-SV-PATH        TO LK-HIST-PATH(LK-HIST-NDX)
014500             MOVE HIO-SV-RULE-NAME   TO
014600             LK-HIST-RULE-NAME(LK-HIST-NDX)
014700             MOVE HIO-SV-THRESHOLD   TO
014800             LK-HIST-THRESHOLD(LK-HIST-NDX).
014900 1100-EXIT.
015000     EXIT.
015100*----------------------------------------------------------------
015200* 2000-SAVE-HISTORY THRU 2000-EXIT
015300*    REWRITES HISTFILE FROM LK-HIST-TABLE, ZERO ENTRIES AND ALL,
015400*    SO A FULLY-CLEARED CONDITION SET DROPS THE OLD RECORDS.
015500*----------------------------------------------------------------
015600 2000-SAVE-HISTORY.
015700     MOVE ZERO                   TO HIO-WRITE-CNT.
015800     OPEN OUTPUT HISTORY-FILE.
015900     IF NOT HIO-HIST-OK
016000         DISPLAY 'HISTIO - OPEN OUTPT FAILED, ST ' HIO-HIST-STATUS
016100         MOVE 16                 TO RETURN-CODE
016200         GO TO 2000-EXIT.
016300     IF LK-HIST-COUNT > ZERO
016400         PERFORM 2100-WRITE-HIST-RTN THRU 2100-EXIT
016500             VARYING LK-HIST-NDX FROM 1 BY 1
016600             UNTIL LK-HIST-NDX > LK-HIST-COUNT.
016700     CLOSE HISTORY-FILE.
016800     DISPLAY 'HISTIO - SAVED ' HIO-WRITE-CNT ' HISTORY ENTRIES'.
016900 2000-EXIT.
017000     EXIT.
017100 2100-WRITE-HIST-RTN.
017200     MOVE LK-HIST-TYPE(LK-HIST-NDX)        TO HIO-SV-TYPE.
017300     MOVE LK-HIST-PATH(LK-HIST-NDX)        TO HIO-SV-PATH.
017400     MOVE LK-HIST-RULE-NAME(LK-HIST-NDX)   TO HIO-SV-RULE-NAME.
017500     MOVE LK-HIST-THRESHOLD(LK-HIST-NDX)   TO HIO-SV-THRESHOLD.
017600     WRITE HIO-REC-HISTORY-REC FROM HIO-SAVE-WORK-REC.
017700     ADD 1 TO HIO-WRITE-CNT.
017800 2100-EXIT.
017900     EXIT.
