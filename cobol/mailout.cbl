000100*****************************************************************
000200 IDENTIFICATION                     DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.    MAILOUT.
000500 AUTHOR.        S P CHEN.
000600 INSTALLATION.  STORAGE SYSTEMS GROUP.
000700 DATE-WRITTEN.  05/20/91.
000800 DATE-COMPILED.
000900 SECURITY.      NONE.
001000*****************************************************************
001100* MAILOUT  -  ALERT NOTIFICATION WRITER
001200*
001300*    APPENDS ONE ALERT MESSAGE TO THE ALERT-OUT FILE - A
001400*    SUBJECT LINE, A FROM LINE, A TO LINE, THE CALLER'S BODY
001500*    LINES, A "ALERT SENT ON" TIMESTAMP LINE AND A BLANK
001600*    SEPARATOR - THE WAY DDBPT6CB ONCE SPOOLED A REORDER REPORT
001700*    TO PRINTER-QPRINT, ONE LOGICAL RECORD AT A TIME.
001800*
001900*    THIS JOB HAS NO MAIL TRANSPORT OF ITS OWN - MAILOUT IS THE
002000*    "NO-SEND" LOGGING PATH ONLY.  ALERTRPT IS OPENED ONCE, THE
002100*    FIRST TIME THIS MODULE IS CALLED IN A RUN, AND STAYS OPEN
002200*    UNTIL CLALRMN CALLS US ON FUNCTION 'CLOS' AT END OF JOB.
002300*****************************************************************
002400* CHANGE LOG
002500* DATE     BY  REQUEST  DESCRIPTION
002600* 05/20/91 SPC ---      INITIAL VERSION, NIGHTLY ALERT JOB.
002700* 02/11/96 SPC WO-0760  RAISED BODY LINE LIMIT FROM 10 TO 20 -
002800*                       THE REPLICATION ALERT OUTGREW IT.
002900* 01/19/99 PMC CR-0877  Y2K - TIMESTAMP LINE NOW CARRIES A 4
003000*                       DIGIT YEAR. FORMERLY 2 DIGITS.
003100* 04/02/08 RTA CR-1701  ADDED FUNCTION 'CLOS' SO THE DRIVER CAN
003200*                       CLOSE ALERTRPT CLEANLY AT END OF JOB.
003300* 08/17/13 DLO CR-2240  ADDED THE ALERT COUNT RETURNED TO THE
003400*                       CALLER FOR THE CLOSING RUN SUMMARY.
003500* 02/19/14 SKV CR-2261  TIMESTAMP LINE NOW SPELLS THE DAY AND
003600*                       MONTH NAME AND CARRIES THE AM/PM LETTERS,
003700*                       MATCHING THE MAIL TEXT FORMAT THE OLD
003800*                       NUMERIC-ONLY STAMP NEVER DID.
003900* 07/14/16 SKV CR-2318  RAISED BODY LINE LIMIT FROM 20 TO 182 TO
004000*                       MATCH REPLCHK'S WIDER RELATIONSHIP LIST.
004100* 03/06/17 SKV CR-2343  STATUS BYTE, FIRST-CALL SWITCH AND
004200*                       COUNTERS MOVED OUT OF A GROUP TO
004300*                       STANDALONE 77-LEVEL ITEMS, THE USUAL WAY
004400*                       THIS SHOP DECLARES THEM.
004500*****************************************************************
004600 ENVIRONMENT                        DIVISION.
004700 CONFIGURATION                      SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT                       SECTION.
005100 FILE-CONTROL.
005200     SELECT ALERT-FILE  ASSIGN TO ALERTRPT
005300         ORGANIZATION SEQUENTIAL
005400         FILE STATUS IS MLO-ALERT-STATUS.
005500 DATA                               DIVISION.
005600 FILE                               SECTION.
005700 FD  ALERT-FILE
005800     LABEL RECORDS ARE STANDARD
005900     RECORD CONTAINS 132 CHARACTERS.
006000 COPY ALOCPY REPLACING ==AL-== BY ==MLO-REC-==.
006100 WORKING-STORAGE                    SECTION.
006200 77  MLO-ALERT-STATUS           PIC X(02)        VALUE SPACES.
006300     88  MLO-ALERT-OK                  VALUE '00'.
006400 77  MLO-FIRST-CALL-SW          PIC X(01)        VALUE 'Y'.
006500     88  MLO-FIRST-CALL                VALUE 'Y'.
006600 77  MLO-SUB                    PIC 9(02) COMP.
006700 77  MLO-ALERT-CNT              PIC 9(04) COMP VALUE ZERO.
006800 01  MLO-PRINT-LINE              PIC X(132)       VALUE SPACES.
006900 01  MLO-PRINT-LINE-R REDEFINES MLO-PRINT-LINE.
007000     05  MLO-PL-LABEL               PIC X(09).
007100     05  MLO-PL-TEXT                PIC X(123).
007200 01  MLO-TIMESTAMP-FIELDS.
007300     05  MLO-SYS-DATE-YMD           PIC 9(06).
007400     05  MLO-SYS-DATE-YMD-R REDEFINES MLO-SYS-DATE-YMD.
007500         10  MLO-SD-YY                  PIC 9(02).
007600         10  MLO-SD-MM                  PIC 9(02).
007700         10  MLO-SD-DD                  PIC 9(02).
007800     05  MLO-SD-CENTURY             PIC 9(02).
007900     05  MLO-SD-CCYY                PIC 9(04).
008000     05  MLO-SYS-TIME               PIC 9(08).
008100     05  MLO-SYS-TIME-R REDEFINES MLO-SYS-TIME.
008200         10  MLO-ST-HH                  PIC 9(02).
008300         10  MLO-ST-MN                  PIC 9(02).
008400         10  MLO-ST-SS                  PIC 9(02).
008500         10  MLO-ST-HS                  PIC 9(02).
008600     05  FILLER                     PIC X(04).
008700 01  MLO-TIMESTAMP-LINE          PIC X(132)       VALUE SPACES.
008800 01  MLO-AMPM-ED                 PIC 9(02).
008900 01  MLO-AMPM-TEXT               PIC X(02)        VALUE 'AM'.
009000 01  MLO-DAY-NAME-TBL.
009100     05  FILLER                     PIC X(09) VALUE 'Sunday   '.
009200     05  FILLER                     PIC X(09) VALUE 'Monday   '.
009300     05  FILLER                     PIC X(09) VALUE 'Tuesday  '.
009400     05  FILLER                     PIC X(09) VALUE 'Wednesday'.
009500     05  FILLER                     PIC X(09) VALUE 'Thursday '.
009600     05  FILLER                     PIC X(09) VALUE 'Friday   '.
009700     05  FILLER                     PIC X(09) VALUE 'Saturday '.
009800 01  MLO-DAY-NAME-TBL-R REDEFINES MLO-DAY-NAME-TBL.
009900     05  MLO-DAY-NAME               PIC X(09) OCCURS 7 TIMES.
010000 01  MLO-MONTH-NAME-TBL.
010100     05  FILLER                     PIC X(09) VALUE 'January  '.
010200     05  FILLER                     PIC X(09) VALUE 'February '.
010300     05  FILLER                     PIC X(09) VALUE 'March    '.
010400     05  FILLER                     PIC X(09) VALUE 'April    '.
010500     05  FILLER                     PIC X(09) VALUE 'May      '.
010600     05  FILLER                     PIC X(09) VALUE 'June     '.
010700     05  FILLER                     PIC X(09) VALUE 'July     '.
010800     05  FILLER                     PIC X(09) VALUE 'August   '.
010900     05  FILLER                     PIC X(09) VALUE 'September'.
011000     05  FILLER                     PIC X(09) VALUE 'October  '.
011100     05  FILLER                     PIC X(09) VALUE 'November '.
011200     05  FILLER                     PIC X(09) VALUE 'December '.
011300 01  MLO-MONTH-NAME-TBL-R REDEFINES MLO-MONTH-NAME-TBL.
011400     05  MLO-MONTH-NAME             PIC X(09) OCCURS 12 TIMES.
011500 01  MLO-SAKAMOTO-TBL.
011600     05  FILLER                     PIC S9(01) VALUE 0.
011700     05  FILLER                     PIC S9(01) VALUE 3.
011800     05  FILLER                     PIC S9(01) VALUE 2.
011900     05  FILLER                     PIC S9(01) VALUE 5.
012000     05  FILLER                     PIC S9(01) VALUE 0.
012100     05  FILLER                     PIC S9(01) VALUE 3.
012200     05  FILLER                     PIC S9(01) VALUE 5.
012300     05  FILLER                     PIC S9(01) VALUE 1.
012400     05  FILLER                     PIC S9(01) VALUE 4.
012500     05  FILLER                     PIC S9(01) VALUE 6.
012600     05  FILLER                     PIC S9(01) VALUE 2.
012700     05  FILLER                     PIC S9(01) VALUE 4.
012800 01  MLO-SAKAMOTO-TBL-R REDEFINES MLO-SAKAMOTO-TBL.
012900     05  MLO-SAKAMOTO-VAL           PIC S9(01) OCCURS 12 TIMES.
013000 01  MLO-DOW-FIELDS.
013100     05  MLO-DOW-YEAR               PIC S9(04)       COMP.
013200     05  MLO-DOW-MONTH              PIC S9(02)       COMP.
013300     05  MLO-DOW-DAY                PIC S9(02)       COMP.
013400     05  MLO-DOW-Y-DIV-4            PIC S9(04)       COMP.
013500     05  MLO-DOW-Y-DIV-100          PIC S9(04)       COMP.
013600     05  MLO-DOW-Y-DIV-400          PIC S9(04)       COMP.
013700     05  MLO-DOW-SUM                PIC S9(04)       COMP.
013800     05  MLO-DOW-SUM-DIV-7          PIC S9(04)       COMP.
013900     05  MLO-DOW-INDEX              PIC S9(04)       COMP.
014000     05  FILLER                     PIC X(04).
014100 LINKAGE                             SECTION.
014200 01  LK-MAIL-FUNCTION            PIC X(04).
014300 01  LK-SUBJECT-TEXT             PIC X(120).
014400 01  LK-FROM-TEXT                PIC X(120).
014500 01  LK-TO-TEXT                  PIC X(120).
014600 01  LK-BODY-CNT                 PIC 9(03)        COMP.
014700 01  LK-BODY-TABLE.
014800     05  LK-BODY-LINE OCCURS 1 TO 182 TIMES
014900         DEPENDING ON LK-BODY-CNT
015000         INDEXED BY LK-BODY-NDX
015100         PIC X(120).
015200 01  LK-ALERT-CNT-OUT            PIC 9(04)        COMP.
015300*****************************************************************
015400 PROCEDURE DIVISION USING LK-MAIL-FUNCTION, LK-SUBJECT-TEXT,
015500         LK-FROM-TEXT, LK-TO-TEXT, LK-BODY-CNT, LK-BODY-TABLE,
015600         LK-ALERT-CNT-OUT.
015700*****************************************************************
015800 0000-MAILOUT-CONTROL.
015900     IF MLO-FIRST-CALL
016000         PERFORM 0900-OPEN-ALERT-FILE THRU 0900-EXIT
016100         MOVE 'N'             TO MLO-FIRST-CALL-SW.
016200     EVALUATE LK-MAIL-FUNCTION
016300         WHEN 'SEND'
016400             PERFORM 1000-WRITE-ALERT THRU 1000-EXIT
016500         WHEN 'CLOS'
016600             PERFORM 0950-CLOSE-ALERT-FILE THRU 0950-EXIT
016700         WHEN OTHER
016800             DISPLAY 'MAILOUT - BAD FUNCTION - ' LK-MAIL-FUNCTION
016900     END-EVALUATE.
017000     MOVE MLO-ALERT-CNT       TO LK-ALERT-CNT-OUT.
017100     GOBACK.
017200 0900-OPEN-ALERT-FILE.
017300     OPEN OUTPUT ALERT-FILE.
017400     IF NOT MLO-ALERT-OK
017500         DISPLAY 'MAILOUT - OPEN FAILED, ST ' MLO-ALERT-STATUS
017600         MOVE 16              TO RETURN-CODE.
017700 0900-EXIT.
017800     EXIT.
017900 0950-CLOSE-ALERT-FILE.
018000     CLOSE ALERT-FILE.
018100 0950-EXIT.
018200     EXIT.
018300*----------------------------------------------------------------
018400* 1000-WRITE-ALERT THRU 1000-EXIT
018500*    WRITES THE SUBJECT/FROM/TO HEADER LINES, THE CALLER'S
018600*    BODY LINES, THE TIMESTAMP LINE AND A BLANK SEPARATOR.
018700*----------------------------------------------------------------
018800 1000-WRITE-ALERT.
018900     MOVE SPACES              TO MLO-PRINT-LINE.
019000     STRING 'SUBJECT: ' DELIMITED BY SIZE
019100         LK-SUBJECT-TEXT DELIMITED BY SIZE
019200         INTO MLO-PRINT-LINE.
019300     WRITE MLO-REC-ALERT-OUT-REC FROM MLO-PRINT-LINE.
019400     MOVE SPACES              TO MLO-PRINT-LINE.
019500     STRING 'FROM:    ' DELIMITED BY SIZE
019600         LK-FROM-TEXT DELIMITED BY SIZE
019700         INTO MLO-PRINT-LINE.
019800     WRITE MLO-REC-ALERT-OUT-REC FROM MLO-PRINT-LINE.
019900     MOVE SPACES              TO MLO-PRINT-LINE.
020000     STRING 'TO:      ' DELIMITED BY SIZE
020100         LK-TO-TEXT DELIMITED BY SIZE
020200         INTO MLO-PRINT-LINE.
020300     WRITE MLO-REC-ALERT-OUT-REC FROM MLO-PRINT-LINE.
020400     IF LK-BODY-CNT > ZERO
020500         PERFORM 1100-WRITE-BODY-RTN THRU 1100-EXIT
020600             VARYING LK-BODY-NDX FROM 1 BY 1
020700             UNTIL LK-BODY-NDX > LK-BODY-CNT.
020800     PERFORM 1200-WRITE-TIMESTAMP THRU 1200-EXIT.
020900     MOVE SPACES              TO MLO-PRINT-LINE.
021000     WRITE MLO-REC-ALERT-OUT-REC FROM MLO-PRINT-LINE.
021100     ADD 1 TO MLO-ALERT-CNT.
021200 1000-EXIT.
021300     EXIT.
021400 1100-WRITE-BODY-RTN.
021500     MOVE SPACES              TO MLO-PRINT-LINE.
021600     MOVE LK-BODY-LINE(LK-BODY-NDX) TO MLO-PL-TEXT.
021700     MOVE SPACES              TO MLO-PL-LABEL.
021800     WRITE MLO-REC-ALERT-OUT-REC FROM MLO-PRINT-LINE.
021900 1100-EXIT.
022000     EXIT.
022100 1200-WRITE-TIMESTAMP.
022200     ACCEPT MLO-SYS-DATE-YMD  FROM DATE.
022300     ACCEPT MLO-SYS-TIME      FROM TIME.
022400     IF MLO-SD-YY < 50
022500         MOVE 20              TO MLO-SD-CENTURY
022600     ELSE
022700         MOVE 19              TO MLO-SD-CENTURY.
022800     COMPUTE MLO-SD-CCYY = (MLO-SD-CENTURY * 100) + MLO-SD-YY.
022900     MOVE SPACES              TO MLO-TIMESTAMP-LINE.
023000     MOVE 'AM'                TO MLO-AMPM-TEXT.
023100     IF MLO-ST-HH NOT < 12
023200         MOVE 'PM'            TO MLO-AMPM-TEXT.
023300     MOVE MLO-ST-HH           TO MLO-AMPM-ED.
023400     IF MLO-ST-HH > 12
023500         SUBTRACT 12 FROM MLO-AMPM-ED.
023600     IF MLO-AMPM-ED = ZERO
023700         MOVE 12              TO MLO-AMPM-ED.
023800     PERFORM 1250-COMPUTE-DOW-RTN THRU 1250-EXIT.
023900     STRING 'Alert sent on ' DELIMITED BY SIZE
024000         MLO-DAY-NAME(MLO-DOW-INDEX) DELIMITED BY SPACE
024100         ', ' DELIMITED BY SIZE
024200         MLO-SD-DD DELIMITED BY SIZE '. ' DELIMITED BY SIZE
024300         MLO-MONTH-NAME(MLO-SD-MM) DELIMITED BY SPACE
024400         ' ' DELIMITED BY SIZE
024500         MLO-SD-CCYY DELIMITED BY SIZE ' ' DELIMITED BY SIZE
024600         MLO-AMPM-ED DELIMITED BY SIZE ':' DELIMITED BY SIZE
024700         MLO-ST-MN DELIMITED BY SIZE ' ' DELIMITED BY SIZE
024800         MLO-AMPM-TEXT DELIMITED BY SIZE
024900         INTO MLO-TIMESTAMP-LINE.
025000     WRITE MLO-REC-ALERT-OUT-REC FROM MLO-TIMESTAMP-LINE.
025100 1200-EXIT.
025200     EXIT.
025300*----------------------------------------------------------------
025400* 1250-COMPUTE-DOW-RTN THRU 1250-EXIT
025500*    SAKAMOTO'S DAY-OF-WEEK METHOD, THE WAY WE WORK OUT A
025600*    STATEMENT CYCLE'S POSTING DAY WITHOUT A CALENDAR TABLE -
025700*    MLO-DOW-INDEX COMES BACK 1 FOR SUNDAY THROUGH 7 FOR
025800*    SATURDAY, MATCHING MLO-DAY-NAME-TBL'S ORDER.
025900*----------------------------------------------------------------
026000 1250-COMPUTE-DOW-RTN.
026100     MOVE MLO-SD-CCYY         TO MLO-DOW-YEAR.
026200     MOVE MLO-SD-MM           TO MLO-DOW-MONTH.
026300     MOVE MLO-SD-DD           TO MLO-DOW-DAY.
026400     IF MLO-DOW-MONTH < 3
026500         SUBTRACT 1 FROM MLO-DOW-YEAR.
026600     COMPUTE MLO-DOW-Y-DIV-4 = MLO-DOW-YEAR / 4.
026700     COMPUTE MLO-DOW-Y-DIV-100 = MLO-DOW-YEAR / 100.
026800     COMPUTE MLO-DOW-Y-DIV-400 = MLO-DOW-YEAR / 400.
026900     COMPUTE MLO-DOW-SUM = MLO-DOW-YEAR + MLO-DOW-Y-DIV-4
027000         - MLO-DOW-Y-DIV-100 + MLO-DOW-Y-DIV-400
027100         + MLO-SAKAMOTO-VAL(MLO-DOW-MONTH) + MLO-DOW-DAY.
027200     COMPUTE MLO-DOW-SUM-DIV-7 = MLO-DOW-SUM / 7.
027300     COMPUTE MLO-DOW-INDEX =
027400         MLO-DOW-SUM - (MLO-DOW-SUM-DIV-7 * 7) + 1.
027500 1250-EXIT.
027600     EXIT.
