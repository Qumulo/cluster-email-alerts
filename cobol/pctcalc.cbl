000100*****************************************************************
000200 IDENTIFICATION                     DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.    PCTCALC.
000500 AUTHOR.        D L OKONKWO.
000600 INSTALLATION.  STORAGE SYSTEMS GROUP.
000700 DATE-WRITTEN.  03/11/91.
000800 DATE-COMPILED.
000900 SECURITY.      NONE.
001000*****************************************************************
001100* PCTCALC  -  QUOTA USAGE PERCENTAGE CALCULATOR
001200*
001300*    GIVEN THE CAPACITY-USAGE AND LIMIT FROM A QUOTA-STATUS
001400*    RECORD, RETURNS THE PERCENT FULL, ROUNDED TO TWO DECIMAL
001500*    PLACES, THE SAME WAY THE OLD EXPREVAL EXPRESSION EVALUATOR
001600*    REDUCED A RATIO OF TWO OPERANDS - ONLY HERE THE EXPRESSION
001700*    IS FIXED: USAGE TIMES 100, DIVIDED BY LIMIT.
001800*
001900*    A LIMIT OF ZERO HAS NO THRESHOLD TO COMPARE AGAINST, SO
002000*    LK-PERCENT-FULL COMES BACK ZERO AND LK-PCT-RC IS SET TO 4
002100*    RATHER THAN LET THE DIVIDE BLOW UP THE STEP.
002200*****************************************************************
002300* CHANGE LOG
002400* DATE     BY  REQUEST  DESCRIPTION
002500* 03/11/91 DLO ---      INITIAL VERSION, QUOTA ALERT JOB.
002600* 08/19/94 DLO WO-0552  ROUNDED RESULT TO 2 DECIMALS PER THE
002700*                       MAIL TEXT FORMAT, WAS 1 DECIMAL.
002800* 10/02/98 PMC CR-0877  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
002900* 06/30/09 RTA CR-1812  ADDED LK-PCT-RC SO CALLERS CAN TELL A
003000*                       ZERO-LIMIT RULE FROM A TRUE 0.00%.
003100* 11/04/13 SKV CR-2255  COMPUTE NOW ROUNDS STRAIGHT INTO THE TWO
003200*                       DECIMAL RESULT - A WIDER INTERMEDIATE
003300*                       RATIO FIELD WAS GETTING TRUNCATED ON THE
003400*                       WAY OUT, NOT ROUNDED.
003500*****************************************************************
003600 ENVIRONMENT                        DIVISION.
003700 CONFIGURATION                      SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 DATA                               DIVISION.
004100 WORKING-STORAGE                    SECTION.
004200 01  PWK-WORK-FIELDS.
004300     05  PWK-USAGE-W                PIC S9(15)V9(04) COMP-3.
004400     05  PWK-LIMIT-W                PIC S9(15)V9(04) COMP-3.
004500     05  PWK-ZERO-LIMIT-SW          PIC X(01)        VALUE 'N'.
004600         88  PWK-ZERO-LIMIT                VALUE 'Y'.
004700     05  FILLER                     PIC X(04).
004800 01  PWK-USAGE-DATES-W.
004900     05  PWK-RUN-DATE-YMD           PIC 9(08)        COMP.
005000     05  PWK-RUN-DATE-YMD-R REDEFINES PWK-RUN-DATE-YMD.
005100         10  PWK-RUN-CCYY               PIC 9(04).
005200         10  PWK-RUN-MM                 PIC 9(02).
005300         10  PWK-RUN-DD                 PIC 9(02).
005400     05  FILLER                     PIC X(04).
005500 01  PWK-USAGE-NUM-W             PIC S9(17)    COMP-3.
005600 01  PWK-USAGE-NUM-W-R REDEFINES PWK-USAGE-NUM-W
005700     PIC X(09).
005800 LINKAGE                             SECTION.
005900 01  LK-CAPACITY-USAGE           PIC 9(15).
006000 01  LK-QUOTA-LIMIT              PIC 9(15).
006100 01  LK-PERCENT-FULL             PIC S9(03)V9(02) COMP-3.
006200 01  LK-PCT-RC                   PIC 9(02)        COMP.
006300 01  LK-PCT-RC-R REDEFINES LK-PCT-RC.
006400     05  LK-PCT-RC-DIGIT            PIC 9(02).
006500*****************************************************************
006600 PROCEDURE DIVISION USING LK-CAPACITY-USAGE, LK-QUOTA-LIMIT,
006700         LK-PERCENT-FULL, LK-PCT-RC.
006800*****************************************************************
006900 0000-CALC-USAGE-PCT.
007000     MOVE ZERO                   TO LK-PERCENT-FULL.
007100     MOVE ZERO                   TO LK-PCT-RC.
007200     MOVE 'N'                    TO PWK-ZERO-LIMIT-SW.
007300     MOVE LK-QUOTA-LIMIT         TO PWK-LIMIT-W.
007400     IF PWK-LIMIT-W = ZERO
007500         SET PWK-ZERO-LIMIT TO TRUE.
007600     IF PWK-ZERO-LIMIT
007700         MOVE 4                  TO LK-PCT-RC
007800     ELSE
007900         PERFORM 0100-COMPUTE-RATIO-RTN THRU 0100-EXIT.
008000     GOBACK.
008100 0100-COMPUTE-RATIO-RTN.
008200     MOVE LK-CAPACITY-USAGE      TO PWK-USAGE-W.
008300     COMPUTE LK-PERCENT-FULL ROUNDED =
008400         (PWK-USAGE-W * 100) / PWK-LIMIT-W.
008500 0100-EXIT.
008600     EXIT.
