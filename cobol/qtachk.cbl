000100*****************************************************************
000200 IDENTIFICATION                     DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.    QTACHK.
000500 AUTHOR.        M R PATTERSON.
000600 INSTALLATION.  STORAGE SYSTEMS GROUP.
000700 DATE-WRITTEN.  07/02/91.
000800 DATE-COMPILED.
000900 SECURITY.      NONE.
001000*****************************************************************
001100* QTACHK  -  PER-QUOTA SOFT THRESHOLD CHECK
001200*
001300*    LOADS EVERY QUOTA-STATUS ENTRY AND EVERY QUOTA-RULE INTO
001400*    WORKING TABLES, THEN FOR EACH QUOTA ATTACHES ITS RULES -
001500*    EVERY RULE THAT NAMES THE QUOTA'S OWN PATH, OR, WHEN NONE
001600*    NAME IT, EVERY '*DEFAULT*' RULE - THE WAY CALCCOST ONCE
001700*    ATTACHED A CUSTOMER'S OWN PRICE BREAK TABLE WHEN ONE WAS ON
001800*    FILE AND FELL BACK TO THE STANDARD TABLE OTHERWISE.
001900*
002000*    A THRESHOLD OF ZERO IS A CONFIGURATION WARNING, NOT AN
002100*    ALERT CONDITION.  UNLIKE CAPCHK, A QUOTA RULE'S STORED
002200*    THRESHOLD IS REWRITTEN EVERY TIME - EVEN WHEN IT DROPS -
002300*    SO THE RULE ONLY RE-ALERTS ON A LATER RISE BACK ABOVE THE
002400*    OLD HIGH-WATER MARK.
002500*****************************************************************
002600* CHANGE LOG
002700* DATE     BY  REQUEST  DESCRIPTION
002800* 07/02/91 MRP ---      INITIAL VERSION, NIGHTLY ALERT JOB.
002900* 04/18/95 MRP WO-0655  *DEFAULT* RULE FALLBACK ADDED - BEFORE
003000*                       THIS A QUOTA WITH NO RULE OF ITS OWN
003100*                       WAS SIMPLY SKIPPED.
003200* 12/02/98 PMC CR-0877  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
003300* 02/14/06 RTA CR-1655  STORED THRESHOLD NOW REFRESHED ON EVERY
003400*                       HIT, RISE OR FALL, SO A DROP BELOW THE
003500*                       HIGH-WATER MARK RE-ARMS THE RULE.
003600* 06/09/14 SKV CR-2281  HISTORY CLEANUP PASS ADDED TO DROP RULES
003700*                       AND QUOTAS THAT STOPPED ALERTING.
003800* 03/06/17 SKV CR-2343  STATUS BYTES AND EOF SWITCHES MOVED OUT
003900*                       OF A GROUP TO STANDALONE 77-LEVEL ITEMS,
004000*                       THE USUAL WAY THIS SHOP DECLARES THEM.
004100*****************************************************************
004200 ENVIRONMENT                        DIVISION.
004300 CONFIGURATION                      SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT                       SECTION.
004700 FILE-CONTROL.
004800     SELECT FS-STATS-FILE  ASSIGN TO FSSTATS
004900         ORGANIZATION SEQUENTIAL
005000         FILE STATUS IS QTA-FS-STATUS.
005100     SELECT QUOTA-STATUS-FILE  ASSIGN TO QUOSTAT
005200         ORGANIZATION SEQUENTIAL
005300         FILE STATUS IS QTA-QS-STATUS.
005400     SELECT QUOTA-RULES-FILE  ASSIGN TO QUORULE
005500         ORGANIZATION SEQUENTIAL
005600         FILE STATUS IS QTA-QR-STATUS.
005700 DATA                               DIVISION.
005800 FILE                               SECTION.
005900 FD  FS-STATS-FILE
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 32 CHARACTERS.
006200 COPY FSSTACPY.
006300 FD  QUOTA-STATUS-FILE
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 100 CHARACTERS.
006600 COPY QSTATCPY.
006700 FD  QUOTA-RULES-FILE
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 348 CHARACTERS.
007000 COPY QRULECPY.
007100 WORKING-STORAGE                    SECTION.
007200 77  QTA-FS-STATUS              PIC X(02)        VALUE SPACES.
007300     88  QTA-FS-OK                     VALUE '00'.
007400 77  QTA-QS-STATUS              PIC X(02)        VALUE SPACES.
007500     88  QTA-QS-OK                     VALUE '00'.
007600 77  QTA-QS-EOF-SW              PIC X(01)        VALUE 'N'.
007700     88  QTA-QS-EOF                    VALUE 'Y'.
007800 77  QTA-QR-STATUS              PIC X(02)        VALUE SPACES.
007900     88  QTA-QR-OK                     VALUE '00'.
008000 77  QTA-QR-EOF-SW              PIC X(01)        VALUE 'N'.
008100     88  QTA-QR-EOF                    VALUE 'Y'.
008200 01  QTA-FS-FIELDS.
008300     05  QTA-FS-TOTAL-BYTES         PIC 9(15)        COMP-3.
008400     05  QTA-FS-TOTAL-HUMAN         PIC X(12).
008500     05  FILLER                     PIC X(06).
008600 01  QTA-FS-FIELDS-R REDEFINES QTA-FS-FIELDS.
008700     05  QTA-FS-TOTAL-BYTES-ALL     PIC X(26).
008800 01  QTA-STAT-TABLE-FIELDS.
008900     05  QTA-STAT-CNT               PIC 9(04)        COMP.
009000     05  QTA-STAT-TBL.
009100         10  QTA-STAT-ENTRY OCCURS 1 TO 500 TIMES
009200             DEPENDING ON QTA-STAT-CNT
009300             INDEXED BY QTA-STAT-NDX.
009400             15  QTA-ST-PATH           PIC X(64).
009500             15  QTA-ST-LIMIT          PIC 9(15) COMP-3.
009600             15  QTA-ST-USAGE          PIC 9(15) COMP-3.
009700 01  QTA-RULE-TABLE-FIELDS.
009800     05  QTA-RULE-CNT               PIC 9(04)        COMP.
009900     05  QTA-RULE-TBL.
010000         10  QTA-RULE-ENTRY OCCURS 1 TO 200 TIMES
010100             DEPENDING ON QTA-RULE-CNT
010200             INDEXED BY QTA-RULE-NDX.
010300             15  QTA-QR-PATH                PIC X(64).
010400             15  QTA-QR-RULE-NAME           PIC X(20).
010500             15  QTA-QR-THRESHOLD-CNT       PIC 9(02)        COMP.
010600             15  QTA-QR-THRESHOLD-TBL.
010700                 20  QTA-QR-THRESHOLD           PIC 9(03)
010800             OCCURS 10 TIMES.
010900             15  QTA-QR-INCLUDE-CAP         PIC X(01).
011000             15  QTA-QR-CUSTOM-MSG          PIC X(80).
011100             15  QTA-QR-MAIL-TO             PIC X(80).
011200 01  QTA-ALERT-SET-FIELDS.
011300     05  QTA-AS-CNT                 PIC 9(04)        COMP.
011400     05  QTA-AS-TBL.
011500         10  QTA-AS-ENTRY OCCURS 1 TO 1000 TIMES
011600             DEPENDING ON QTA-AS-CNT
011700             INDEXED BY QTA-AS-NDX.
011800             15  QTA-AS-PATH                PIC X(64).
011900             15  QTA-AS-RULE-NAME           PIC X(20).
012000 01  QTA-SCAN-FIELDS.
012100     05  QTA-NDX                    PIC 9(02)        COMP.
012200     05  QTA-MATCH-CNT              PIC 9(02)        COMP.
012300     05  QTA-EXCEEDED-THRESHOLD     PIC 9(03)        COMP.
012400     05  QTA-FOUND-SW               PIC X(01)        VALUE 'N'.
012500         88  QTA-FOUND-EXCEEDED            VALUE 'Y'.
012600     05  QTA-HIST-NDX               PIC 9(04)        COMP.
012700     05  QTA-HIST-FOUND-SW          PIC X(01)        VALUE 'N'.
012800         88  QTA-HIST-FOUND                VALUE 'Y'.
012900     05  QTA-SHIFT-NDX              PIC 9(04)        COMP.
013000     05  QTA-SHIFT-NDX-NEXT         PIC 9(04)        COMP.
013100     05  QTA-KEEP-SW                PIC X(01)        VALUE 'N'.
013200         88  QTA-KEEP-ENTRY                VALUE 'Y'.
013300     05  FILLER                     PIC X(04).
013400 01  QTA-CALC-FIELDS.
013500     05  QTA-PCT-USED               PIC S9(03)V9(02) COMP-3.
013600     05  QTA-PCT-RC                 PIC 9(02)        COMP.
013700     05  QTA-USED-HUMAN             PIC X(12).
013800     05  QTA-LIMIT-HUMAN            PIC X(12).
013900     05  FILLER                     PIC X(04).
014000 01  QTA-MAIL-FIELDS.
014100     05  QTA-SUBJECT                PIC X(120).
014200     05  QTA-FROM                   PIC X(120).
014300     05  QTA-TO                     PIC X(120).
014400     05  QTA-BODY-CNT               PIC 9(02)        COMP.
014500     05  QTA-BODY-TBL.
014600         10  QTA-BODY-LINE OCCURS 20 TIMES PIC X(120).
014700     05  QTA-ALERT-RTN-CNT          PIC 9(04)        COMP.
014800     05  FILLER                     PIC X(04).
014900 01  QTA-EDIT-FIELDS.
015000     05  QTA-THRESHOLD-ED           PIC ZZ9.
015100     05  QTA-PCT-ED                 PIC ZZ9.99.
015200     05  FILLER                     PIC X(04).
015300 01  QTA-EDIT-FIELDS-R REDEFINES QTA-EDIT-FIELDS.
015400     05  QTA-EDIT-ALL               PIC X(11).
015500 01  QTA-PATH-HOLD               PIC X(64)        VALUE SPACES.
015600 01  QTA-PATH-HOLD-R REDEFINES QTA-PATH-HOLD.
015700     05  QTA-PH-FIRST               PIC X(01).
015800     05  QTA-PH-REST                PIC X(63).
015900 LINKAGE                             SECTION.
016000 01  LK-GLOBAL-SETTINGS.
016100     COPY GSETACPY REPLACING ==GS-== BY ==LK-GS-==.
016200 01  LK-HIST-COUNT               PIC 9(04)        COMP.
016300 01  LK-HIST-TABLE.
016400     05  LK-HIST-ENTRY OCCURS 1 TO 2000 TIMES
016500         DEPENDING ON LK-HIST-COUNT
016600         INDEXED BY LK-HIST-NDX.
016700         10  LK-HIST-TYPE               PIC X(01).
016800             88  LK-HIST-TYPE-QUOTA            VALUE 'Q'.
016900             88  LK-HIST-TYPE-CAPACITY         VALUE 'C'.
017000             88  LK-HIST-TYPE-REPLICATION      VALUE 'R'.
017100         10  LK-HIST-PATH               PIC X(64).
017200         10  LK-HIST-RULE-NAME          PIC X(20).
017300         10  LK-HIST-THRESHOLD          PIC 9(03).
017400         10  FILLER                     PIC X(04).
017500 01  LK-ALERT-CNT-OUT            PIC 9(04)        COMP.
017600*****************************************************************
017700 PROCEDURE DIVISION USING LK-GLOBAL-SETTINGS, LK-HIST-COUNT,
017800         LK-HIST-TABLE, LK-ALERT-CNT-OUT.
017900*****************************************************************
018000 0000-QUOTA-CHECK-CTL.
018100     DISPLAY 'QTACHK - QUOTA CHECK STARTING'.
018200     MOVE ZERO                TO LK-ALERT-CNT-OUT.
018300     MOVE ZERO                TO QTA-AS-CNT.
018400     PERFORM 0100-READ-FS-STATS THRU 0100-EXIT.
018500     PERFORM 0200-LOAD-QUOTA-STATUS THRU 0200-EXIT.
018600     PERFORM 0300-LOAD-QUOTA-RULES THRU 0300-EXIT.
018700     IF QTA-STAT-CNT > ZERO
018800         PERFORM 0400-PROCESS-QUOTA-RTN THRU 0400-EXIT
018900             VARYING QTA-STAT-NDX FROM 1 BY 1
019000             UNTIL QTA-STAT-NDX > QTA-STAT-CNT.
019100     PERFORM 0900-HIST-CLEANUP-RTN THRU 0900-EXIT.
019200     CALL 'HISTIO' USING 'SAVE', LK-HIST-COUNT, LK-HIST-TABLE.
019300     DISPLAY 'QTACHK - ALERTS SENT - ' LK-ALERT-CNT-OUT.
019400     GOBACK.
019500*----------------------------------------------------------------
019600* 0100-READ-FS-STATS THRU 0100-EXIT
019700*    READS THE CLUSTER TOTAL CAPACITY FOR THE ALERT BODY ONLY.
019800*----------------------------------------------------------------
019900 0100-READ-FS-STATS.
020000     MOVE ZERO                TO QTA-FS-TOTAL-BYTES.
020100     OPEN INPUT FS-STATS-FILE.
020200     IF QTA-FS-OK
020300         READ FS-STATS-FILE
020400             NOT AT END
020500             MOVE FS-TOTAL-SIZE-BYTES TO QTA-FS-TOTAL-BYTES
020600         END-READ
020700         CLOSE FS-STATS-FILE.
020800     CALL 'BYTEFMT' USING QTA-FS-TOTAL-BYTES, QTA-FS-TOTAL-HUMAN.
020900 0100-EXIT.
021000     EXIT.
021100*----------------------------------------------------------------
021200* 0200-LOAD-QUOTA-STATUS THRU 0200-EXIT
021300*    READS EVERY QUOTA-STATUS RECORD INTO QTA-STAT-TBL.
021400*----------------------------------------------------------------
021500 0200-LOAD-QUOTA-STATUS.
021600     MOVE ZERO                TO QTA-STAT-CNT.
021700     MOVE 'N'                 TO QTA-QS-EOF-SW.
021800     OPEN INPUT QUOTA-STATUS-FILE.
021900     IF NOT QTA-QS-OK
022000         DISPLAY 'QTACHK - NO QUOSTAT FILE, ST ' QTA-QS-STATUS
022100         GO TO 0200-EXIT.
022200     PERFORM 0210-READ-QS-RTN THRU 0210-EXIT
022300         UNTIL QTA-QS-EOF OR QTA-STAT-CNT = 500.
022400     CLOSE QUOTA-STATUS-FILE.
022500 0200-EXIT.
022600     EXIT.
022700 0210-READ-QS-RTN.
022800     READ QUOTA-STATUS-FILE
022900         AT END
023000             SET QTA-QS-EOF TO TRUE
023100         NOT AT END
023200             ADD 1 TO QTA-STAT-CNT
023300             SET QTA-STAT-NDX TO QTA-STAT-CNT
023400             MOVE QS-PATH            TO QTA-ST-PATH(QTA-STAT-NDX)
023500             MOVE QS-LIMIT           TO QTA-ST-LIMIT(QTA-STAT-NDX)
023600             MOVE QS-CAPACITY-USAGE  TO
023700             QTA-ST-USAGE(QTA-STAT-NDX).
023800 0210-EXIT.
023900     EXIT.
024000*----------------------------------------------------------------
024100* 0300-LOAD-QUOTA-RULES THRU 0300-EXIT
024200*    READS EVERY QUOTA-RULE RECORD INTO QTA-RULE-TBL.
024300*----------------------------------------------------------------
024400 0300-LOAD-QUOTA-RULES.
024500     MOVE ZERO                TO QTA-RULE-CNT.
024600     MOVE 'N'                 TO QTA-QR-EOF-SW.
024700     OPEN INPUT QUOTA-RULES-FILE.
024800     IF NOT QTA-QR-OK
024900         DISPLAY 'QTACHK - NO QUORULE FILE, ST ' QTA-QR-STATUS
025000         GO TO 0300-EXIT.
025100     PERFORM 0310-READ-QR-RTN THRU 0310-EXIT
025200         UNTIL QTA-QR-EOF OR QTA-RULE-CNT = 200.
025300     CLOSE QUOTA-RULES-FILE.
025400 0300-EXIT.
025500     EXIT.
025600 0310-READ-QR-RTN.
025700     READ QUOTA-RULES-FILE
025800         AT END
025900             SET QTA-QR-EOF TO TRUE
026000         NOT AT END
026100             ADD 1 TO QTA-RULE-CNT
026200             SET QTA-RULE-NDX TO QTA-RULE-CNT
026300             MOVE QR-PATH            TO QTA-QR-PATH(QTA-RULE-NDX)
026400             MOVE QR-RULE-NAME       TO
026500             QTA-QR-RULE-NAME(QTA-RULE-NDX)
026600             MOVE QR-THRESHOLD-CNT   TO
026700             QTA-QR-THRESHOLD-CNT(QTA-RULE-NDX)
026800             MOVE QR-THRESHOLD-TBL   TO
026900             QTA-QR-THRESHOLD-TBL(QTA-RULE-NDX)
027000             MOVE QR-INCLUDE-CAPACITY TO
027100             QTA-QR-INCLUDE-CAP(QTA-RULE-NDX)
027200             MOVE QR-CUSTOM-MSG      TO
027300             QTA-QR-CUSTOM-MSG(QTA-RULE-NDX)
027400             MOVE QR-MAIL-TO         TO
027500             QTA-QR-MAIL-TO(QTA-RULE-NDX).
027600 0310-EXIT.
027700     EXIT.
027800*----------------------------------------------------------------
027900* 0400-PROCESS-QUOTA-RTN THRU 0400-EXIT
028000*    RESOLVES THE RULE SET FOR ONE QUOTA AND APPLIES EACH.
028100*----------------------------------------------------------------
028200 0400-PROCESS-QUOTA-RTN.
028300     CALL 'PCTCALC' USING QTA-ST-USAGE(QTA-STAT-NDX),
028400         QTA-ST-LIMIT(QTA-STAT-NDX), QTA-PCT-USED, QTA-PCT-RC.
028500     CALL 'BYTEFMT' USING QTA-ST-USAGE(QTA-STAT-NDX),
028600         QTA-USED-HUMAN.
028700     CALL 'BYTEFMT' USING QTA-ST-LIMIT(QTA-STAT-NDX),
028800         QTA-LIMIT-HUMAN.
028900     MOVE ZERO                TO QTA-MATCH-CNT.
029000     PERFORM 0410-SPECIFIC-SCAN-RTN THRU 0410-EXIT
029100         VARYING QTA-RULE-NDX FROM 1 BY 1
029200         UNTIL QTA-RULE-NDX > QTA-RULE-CNT.
029300     IF QTA-MATCH-CNT = ZERO
029400         PERFORM 0420-DEFAULT-SCAN-RTN THRU 0420-EXIT
029500             VARYING QTA-RULE-NDX FROM 1 BY 1
029600             UNTIL QTA-RULE-NDX > QTA-RULE-CNT.
029700 0400-EXIT.
029800     EXIT.
029900 0410-SPECIFIC-SCAN-RTN.
030000     IF QTA-QR-PATH(QTA-RULE-NDX) = QTA-ST-PATH(QTA-STAT-NDX)
030100         ADD 1 TO QTA-MATCH-CNT
030200         PERFORM 0500-APPLY-RULE-RTN THRU 0500-EXIT.
030300 0410-EXIT.
030400     EXIT.
030500 0420-DEFAULT-SCAN-RTN.
030600     IF QTA-QR-PATH(QTA-RULE-NDX) = '*DEFAULT*'
030700         PERFORM 0500-APPLY-RULE-RTN THRU 0500-EXIT.
030800 0420-EXIT.
030900     EXIT.
031000*----------------------------------------------------------------
031100* 0500-APPLY-RULE-RTN THRU 0500-EXIT
031200*    SCANS ONE RULE'S THRESHOLDS AGAINST THIS QUOTA'S PCT-USED,
031300*    THEN RECONCILES HISTORY AND ALERTS WHEN WARRANTED.
031400*----------------------------------------------------------------
031500 0500-APPLY-RULE-RTN.
031600     MOVE ZERO                TO QTA-EXCEEDED-THRESHOLD.
031700     MOVE 'N'                 TO QTA-FOUND-SW.
031800     PERFORM 0510-SCAN-ONE-RTN THRU 0510-EXIT
031900         VARYING QTA-NDX FROM 1 BY 1
032000         UNTIL QTA-NDX > QTA-QR-THRESHOLD-CNT(QTA-RULE-NDX).
032100     IF QTA-FOUND-EXCEEDED AND QTA-EXCEEDED-THRESHOLD = ZERO
032200         DISPLAY 'QTACHK - THRESHOLD 0 CONFIGURED ON RULE '
032300             QTA-QR-RULE-NAME(QTA-RULE-NDX).
032400     IF QTA-EXCEEDED-THRESHOLD > ZERO
032500         PERFORM 0550-ENTER-ALERT-SET THRU 0550-EXIT
032600         PERFORM 0600-RECONCILE-HIST-RTN THRU 0600-EXIT.
032700 0500-EXIT.
032800     EXIT.
032900 0510-SCAN-ONE-RTN.
033000     IF QTA-PCT-USED > QTA-QR-THRESHOLD(QTA-RULE-NDX, QTA-NDX)
033100         MOVE QTA-QR-THRESHOLD(QTA-RULE-NDX, QTA-NDX)
033200             TO QTA-EXCEEDED-THRESHOLD
033300         SET QTA-FOUND-EXCEEDED TO TRUE.
033400 0510-EXIT.
033500     EXIT.
033600 0550-ENTER-ALERT-SET.
033700     IF QTA-AS-CNT < 1000
033800         ADD 1 TO QTA-AS-CNT
033900         SET QTA-AS-NDX TO QTA-AS-CNT
034000         MOVE QTA-ST-PATH(QTA-STAT-NDX)    TO
034100             QTA-AS-PATH(QTA-AS-NDX)
034200         MOVE QTA-QR-RULE-NAME(QTA-RULE-NDX) TO
034300             QTA-AS-RULE-NAME(QTA-AS-NDX).
034400 0550-EXIT.
034500     EXIT.
034600*----------------------------------------------------------------
034700* 0600-RECONCILE-HIST-RTN THRU 0600-EXIT
034800*    LOOKS UP THE (PATH,RULE) PAIR IN HISTORY AND ALERTS ON A
034900*    NEW ENTRY OR AN ESCALATION - THE STORED THRESHOLD IS
035000*    OVERWRITTEN EITHER WAY.
035100*----------------------------------------------------------------
035200 0600-RECONCILE-HIST-RTN.
035300     MOVE 'N'                 TO QTA-HIST-FOUND-SW.
035400     MOVE ZERO                TO QTA-HIST-NDX.
035500     IF LK-HIST-COUNT > ZERO
035600         PERFORM 0610-FIND-ONE-RTN THRU 0610-EXIT
035700             VARYING LK-HIST-NDX FROM 1 BY 1
035800             UNTIL LK-HIST-NDX > LK-HIST-COUNT OR QTA-HIST-FOUND.
035900     IF QTA-HIST-FOUND
036000         IF QTA-EXCEEDED-THRESHOLD >
036100             LK-HIST-THRESHOLD(QTA-HIST-NDX)
036200             PERFORM 0700-SEND-ALERT THRU 0700-EXIT
036300         MOVE QTA-EXCEEDED-THRESHOLD TO
036400             LK-HIST-THRESHOLD(QTA-HIST-NDX)
036500     ELSE
036600         PERFORM 0800-ADD-HIST-RTN THRU 0800-EXIT
036700         PERFORM 0700-SEND-ALERT THRU 0700-EXIT.
036800 0600-EXIT.
036900     EXIT.
037000 0610-FIND-ONE-RTN.
037100     IF LK-HIST-TYPE-QUOTA(LK-HIST-NDX)
037200         IF LK-HIST-PATH(LK-HIST-NDX) = QTA-ST-PATH(QTA-STAT-NDX)
037300             IF LK-HIST-RULE-NAME(LK-HIST-NDX) =
037400             QTA-QR-RULE-NAME(QTA-RULE-NDX)
037500                 SET QTA-HIST-FOUND TO TRUE
037600                 SET QTA-HIST-NDX TO LK-HIST-NDX.
037700 0610-EXIT.
037800     EXIT.
037900 0700-SEND-ALERT.
038000     MOVE QTA-EXCEEDED-THRESHOLD TO QTA-THRESHOLD-ED.
038100     MOVE QTA-PCT-USED           TO QTA-PCT-ED.
038200     STRING LK-GS-CLUSTER-NAME DELIMITED BY SPACE
038300         ': Soft quota alert on path '     DELIMITED BY SIZE
038400         QTA-ST-PATH(QTA-STAT-NDX) DELIMITED BY SPACE
038500         INTO QTA-SUBJECT.
038600     MOVE LK-GS-SENDER            TO QTA-FROM.
038700     MOVE QTA-QR-MAIL-TO(QTA-RULE-NDX) TO QTA-TO.
038800     MOVE 1                   TO QTA-BODY-CNT.
038900     STRING 'Path: ' DELIMITED BY SIZE
039000         QTA-ST-PATH(QTA-STAT-NDX) DELIMITED BY SPACE
039100         '  Threshold: ' DELIMITED BY SIZE
039200         QTA-THRESHOLD-ED DELIMITED BY SIZE '%' DELIMITED BY SIZE
039300         INTO QTA-BODY-LINE(1).
039400     ADD 1 TO QTA-BODY-CNT.
039500     STRING QTA-USED-HUMAN DELIMITED BY SPACE
039600         ' out of ' DELIMITED BY SIZE
039700         QTA-LIMIT-HUMAN DELIMITED BY SPACE
039800         '. (' DELIMITED BY SIZE
039900         QTA-PCT-ED DELIMITED BY SIZE '% full)' DELIMITED BY SIZE
040000         INTO QTA-BODY-LINE(QTA-BODY-CNT).
040100     IF QTA-QR-INCLUDE-CAP(QTA-RULE-NDX) = 'Y'
040200         ADD 1 TO QTA-BODY-CNT
040300         STRING 'Cluster total capacity: ' DELIMITED BY SIZE
040400             QTA-FS-TOTAL-HUMAN DELIMITED BY SPACE
040500             INTO QTA-BODY-LINE(QTA-BODY-CNT).
040600     IF QTA-QR-CUSTOM-MSG(QTA-RULE-NDX) NOT = SPACES
040700         ADD 1 TO QTA-BODY-CNT
040800         MOVE QTA-QR-CUSTOM-MSG(QTA-RULE-NDX) TO
040900             QTA-BODY-LINE(QTA-BODY-CNT).
041000     CALL 'MAILOUT' USING 'SEND', QTA-SUBJECT, QTA-FROM, QTA-TO,
041100         QTA-BODY-CNT, QTA-BODY-TBL, QTA-ALERT-RTN-CNT.
041200     ADD 1 TO LK-ALERT-CNT-OUT.
041300 0700-EXIT.
041400     EXIT.
041500 0800-ADD-HIST-RTN.
041600     IF LK-HIST-COUNT < 2000
041700         ADD 1 TO LK-HIST-COUNT
041800         SET LK-HIST-NDX TO LK-HIST-COUNT
041900         SET LK-HIST-TYPE-QUOTA(LK-HIST-NDX) TO TRUE
042000         MOVE QTA-ST-PATH(QTA-STAT-NDX) TO
042100             LK-HIST-PATH(LK-HIST-NDX)
042200         MOVE QTA-QR-RULE-NAME(QTA-RULE-NDX) TO
042300             LK-HIST-RULE-NAME(LK-HIST-NDX)
042400         MOVE QTA-EXCEEDED-THRESHOLD TO
042500             LK-HIST-THRESHOLD(LK-HIST-NDX).
042600 0800-EXIT.
042700     EXIT.
042800*----------------------------------------------------------------
042900* 0900-HIST-CLEANUP-RTN THRU 0900-EXIT
043000*    DROPS ANY QUOTA HISTORY ENTRY WHOSE (PATH,RULE) IS NO
043100*    LONGER IN THE ALERTING SET BUILT THIS RUN.
043200*----------------------------------------------------------------
043300 0900-HIST-CLEANUP-RTN.
043400     MOVE ZERO                TO LK-HIST-NDX.
043500     PERFORM 0910-CLEAN-ONE-RTN THRU 0910-EXIT
043600         UNTIL LK-HIST-NDX >= LK-HIST-COUNT.
043700 0900-EXIT.
043800     EXIT.
043900 0910-CLEAN-ONE-RTN.
044000     ADD 1 TO LK-HIST-NDX.
044100     IF LK-HIST-TYPE-QUOTA(LK-HIST-NDX)
044200         MOVE 'N'             TO QTA-KEEP-SW
044300         PERFORM 0920-CHECK-KEEP-RTN THRU 0920-EXIT
044400             VARYING QTA-AS-NDX FROM 1 BY 1
044500             UNTIL QTA-AS-NDX > QTA-AS-CNT OR QTA-KEEP-ENTRY
044600         IF NOT QTA-KEEP-ENTRY
044700             PERFORM 0930-DEL-ONE-RTN THRU 0930-EXIT.
044800 0910-EXIT.
044900     EXIT.
045000 0920-CHECK-KEEP-RTN.
045100     IF LK-HIST-PATH(LK-HIST-NDX) = QTA-AS-PATH(QTA-AS-NDX)
045200         IF LK-HIST-RULE-NAME(LK-HIST-NDX) =
045300             QTA-AS-RULE-NAME(QTA-AS-NDX)
045400             SET QTA-KEEP-ENTRY TO TRUE.
045500 0920-EXIT.
045600     EXIT.
045700 0930-DEL-ONE-RTN.
045800     DISPLAY 'QTACHK - CLEARING HISTORY FOR PATH '
045900         LK-HIST-PATH(LK-HIST-NDX) ' RULE '
046000         LK-HIST-RULE-NAME(LK-HIST-NDX).
046100     IF LK-HIST-NDX < LK-HIST-COUNT
046200         PERFORM 0940-SHIFT-UP-RTN THRU 0940-EXIT
046300             VARYING QTA-SHIFT-NDX FROM LK-HIST-NDX BY 1
046400             UNTIL QTA-SHIFT-NDX >= LK-HIST-COUNT.
046500     SUBTRACT 1 FROM LK-HIST-COUNT.
046600     SUBTRACT 1 FROM LK-HIST-NDX.
046700 0930-EXIT.
046800     EXIT.
046900 0940-SHIFT-UP-RTN.
047000     COMPUTE QTA-SHIFT-NDX-NEXT = QTA-SHIFT-NDX + 1.
047100     MOVE LK-HIST-ENTRY(QTA-SHIFT-NDX-NEXT) TO
047200         LK-HIST-ENTRY(QTA-SHIFT-NDX).
047300 0940-EXIT.
047400     EXIT.
