000100*****************************************************************
000200 IDENTIFICATION                     DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.    BYTEFMT.
000500 AUTHOR.        D L OKONKWO.
000600 INSTALLATION.  STORAGE SYSTEMS GROUP.
000700 DATE-WRITTEN.  03/11/91.
000800 DATE-COMPILED.
000900 SECURITY.      NONE.
001000*****************************************************************
001100* BYTEFMT  -  HUMAN-READABLE BYTE COUNT FORMATTER
001200*
001300*    TURNS A RAW BYTE COUNT (QS-LIMIT, QS-CAPACITY-USAGE, THE
001400*    FS-STATS FIELDS) INTO A SHORT BASE-10 SIZE STRING, ONE
001500*    DECIMAL PLACE, WITH A UNIT LETTER AND TRAILING 'B' -
001600*    '1.2MB', '43.8TB', '10.0B'.  CALLED FROM QTACHK AND CAPCHK
001700*    WHEN THEY BUILD ALERT BODIES.
001800*
001900*    THE DIVISION STEPS DOWN THROUGH THE UNIT TABLE UWU-UNIT-TBL
002000*    BY 1000 UNTIL THE REMAINING VALUE IS UNDER 1000, THE SAME
002100*    WAY ADSORT STEPS BACKWARDS THROUGH ITS ARRAY LOOKING FOR AN
002200*    INSERTION SLOT - ONE WORKING FIELD, ONE PERFORM, NO GOBACK
002300*    UNTIL THE ANSWER IS READY.
002400*****************************************************************
002500* CHANGE LOG
002600* DATE     BY  REQUEST  DESCRIPTION
002700* 03/11/91 DLO ---      INITIAL VERSION, CAPACITY ALERT JOB.
002800* 07/02/93 DLO WO-0419  ADDED PETA/EXABYTE STEPS - CLUSTER
002900*                       UPGRADE BLEW PAST TERABYTES.
003000* 09/23/98 PMC CR-0877  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
003100* 05/14/04 RTA CR-1560  ADDED ZETTA/YOTTABYTE STEPS, WIDENED
003200*                       THE WORK FIELD FOR A FULL QUOTA LIMIT.
003300* 02/08/12 SKV CR-2203  DISPLAYED VALUE NOW ROUNDS STRAIGHT TO ONE
003400*                       DECIMAL INSTEAD OF THROUGH THE WORK
003500*                       FIELD'S WIDER SCALE - THE OLD WAY
003600*                       TRUNCATED THE .5 CASES INSTEAD OF
003700*                       ROUNDING THEM UP.
003800* 06/11/15 SKV CR-2309  SHRUNK THE EDIT FIELD DOWN TO WHAT THE
003900*                       DIVIDE-DOWN LOOP CAN EVER LEAVE AND
004000*                       STRIPPED ITS LEADING SPACES - THE OLD
004100*                       BOX-CAR WIDTH LEFT THE DIGITS SO FAR
004200*                       RIGHT LK-HUMAN-TEXT NEVER SAW THEM.
004300* 08/19/16 SKV CR-2331  COMPUTE NOW ROUNDS MODE IS NEAREST-EVEN SO
004400*                       AN EXACT MIDPOINT LIKE 1250 BYTES ROUNDS
004500*                       TO 1.2 NOT 1.3 - STORAGE TEAM WANTED
004600*                       BANKER'S ROUNDING ON THE DISPLAYED FIGURE,
004700*                       NOT THE ROUND-HALF-UP COBOL DEFAULT.
004800*****************************************************************
004900 ENVIRONMENT                        DIVISION.
005000 CONFIGURATION                      SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 DATA                               DIVISION.
005400 WORKING-STORAGE                    SECTION.
005500 01  UWU-WORK-FIELDS.
005600     05  UWU-WORK-VALUE             PIC S9(15)V9(04) COMP-3.
005700     05  UWU-UNIT-INDEX             PIC 9(02)        COMP.
005800     05  UWU-UNIT-CNT               PIC 9(02)        COMP VALUE 9.
005900     05  UWU-DONE-SW                PIC X(01)        VALUE 'N'.
006000         88  UWU-DONE                       VALUE 'Y'.
006100     05  UWU-LEAD-SPACES            PIC 9(02)        COMP.
006200     05  UWU-START-POS              PIC 9(02)        COMP.
006300     05  FILLER                     PIC X(04).
006400 01  UWU-UNIT-TBL.
006500     05  FILLER                     PIC X(01) VALUE ' '.
006600     05  FILLER                     PIC X(01) VALUE 'K'.
006700     05  FILLER                     PIC X(01) VALUE 'M'.
006800     05  FILLER                     PIC X(01) VALUE 'G'.
006900     05  FILLER                     PIC X(01) VALUE 'T'.
007000     05  FILLER                     PIC X(01) VALUE 'P'.
007100     05  FILLER                     PIC X(01) VALUE 'E'.
007200     05  FILLER                     PIC X(01) VALUE 'Z'.
007300     05  FILLER                     PIC X(01) VALUE 'Y'.
007400 01  UWU-UNIT-TBL-R REDEFINES UWU-UNIT-TBL.
007500     05  UWU-UNIT-LETTER            PIC X(01) OCCURS 9 TIMES.
007600 01  UWU-EDIT-VALUE              PIC ZZ9.9.
007700 01  UWU-EDIT-VALUE-R REDEFINES UWU-EDIT-VALUE
007800     PIC X(05).
007900 LINKAGE                             SECTION.
008000 01  LK-BYTE-COUNT               PIC 9(15).
008100 01  LK-BYTE-COUNT-R REDEFINES LK-BYTE-COUNT.
008200     05  LK-BC-HIGH-ORDER           PIC 9(08).
008300     05  LK-BC-LOW-ORDER            PIC 9(07).
008400 01  LK-HUMAN-TEXT               PIC X(12).
008500 01  LK-HUMAN-TEXT-R REDEFINES LK-HUMAN-TEXT.
008600     05  LK-HT-NUMBER-PART          PIC X(10).
008700     05  LK-HT-UNIT-PART            PIC X(02).
008800*****************************************************************
008900 PROCEDURE DIVISION USING LK-BYTE-COUNT, LK-HUMAN-TEXT.
009000*****************************************************************
009100 0000-HUMANIZE-BYTES.
009200     MOVE LK-BYTE-COUNT          TO UWU-WORK-VALUE.
009300     MOVE 1                      TO UWU-UNIT-INDEX.
009400     MOVE 'N'                    TO UWU-DONE-SW.
009500     PERFORM 0100-SHIFT-UNIT-RTN THRU 0100-EXIT
009600         UNTIL UWU-DONE OR UWU-UNIT-INDEX = UWU-UNIT-CNT.
009700     COMPUTE UWU-EDIT-VALUE
009800         ROUNDED MODE IS NEAREST-EVEN = UWU-WORK-VALUE.
009900     MOVE ZERO                   TO UWU-LEAD-SPACES.
010000     INSPECT UWU-EDIT-VALUE TALLYING UWU-LEAD-SPACES
010100         FOR LEADING SPACE.
010200     COMPUTE UWU-START-POS = UWU-LEAD-SPACES + 1.
010300     STRING UWU-EDIT-VALUE (UWU-START-POS:) DELIMITED BY SIZE
010400         UWU-UNIT-LETTER(UWU-UNIT-INDEX) DELIMITED BY SIZE
010500         'B' DELIMITED BY SIZE
010600         INTO LK-HUMAN-TEXT.
010700     GOBACK.
010800 0100-SHIFT-UNIT-RTN.
010900     IF UWU-WORK-VALUE < 1000
011000         SET UWU-DONE TO TRUE
011100     ELSE
011200         COMPUTE UWU-WORK-VALUE ROUNDED = UWU-WORK-VALUE / 1000
011300         ADD 1 TO UWU-UNIT-INDEX.
011400 0100-EXIT.
011500     EXIT.
