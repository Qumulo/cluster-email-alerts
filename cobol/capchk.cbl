000100*****************************************************************
000200 IDENTIFICATION                     DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.    CAPCHK.
000500 AUTHOR.        J K MERIDA.
000600 INSTALLATION.  STORAGE SYSTEMS GROUP.
000700 DATE-WRITTEN.  06/14/91.
000800 DATE-COMPILED.
000900 SECURITY.      NONE.
001000*****************************************************************
001100* CAPCHK  -  WHOLE-CLUSTER CAPACITY THRESHOLD CHECK
001200*
001300*    READS THE SINGLE FS-STATS RECORD, COMPUTES THE CLUSTER
001400*    USED-PERCENTAGE, AND COMPARES IT AGAINST EVERY OPERATOR
001500*    CAPACITY RULE ON CAPRULES.  THE LAST THRESHOLD IN A RULE'S
001600*    TABLE THAT THE USED-PERCENTAGE STRICTLY EXCEEDS IS THE
001700*    "EXCEEDED" THRESHOLD FOR THAT RULE - A ZERO-VALUED
001800*    THRESHOLD SLOT NEVER COUNTS, THE WAY SAM3ABND'S TRAN-CODE
001900*    DISPATCH NEVER ACTED ON A BLANK CODE EITHER.
002000*
002100*    HISTORY ENTRIES FOR THIS CHECK CARRY HI-TYPE 'C' AND A
002200*    BLANK HI-PATH.  UNLIKE THE QUOTA CHECK, A CAPACITY RULE'S
002300*    STORED THRESHOLD IS NEVER LOWERED - ONLY RAISED (ESCALATED)
002400*    OR REMOVED OUTRIGHT WHEN THE CONDITION CLEARS.
002500*****************************************************************
002600* CHANGE LOG
002700* DATE     BY  REQUEST  DESCRIPTION
002800* 06/14/91 JKM ---      INITIAL VERSION, NIGHTLY ALERT JOB.
002900* 09/30/94 JKM WO-0601  RULE TABLE NOW SUPPORTS 10 THRESHOLDS,
003000*                       WAS HARD-CODED TO 4.
003100* 11/05/98 PMC CR-0877  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
003200* 07/21/05 RTA CR-1622  STOPPED REFRESHING THE STORED THRESHOLD
003300*                       ON A NON-ESCALATING HIT - CAPACITY RULES
003400*                       ONLY RAISE, THEY NEVER DROP BACK.
003500* 10/03/14 SKV CR-2280  ADDED THE CLOSING ALERT COUNT RETURNED
003600*                       TO CLALRMN.
003700* 03/06/17 SKV CR-2343  STATUS BYTES AND EOF SWITCHES MOVED OUT
003800*                       OF A GROUP TO STANDALONE 77-LEVEL ITEMS,
003900*                       THE USUAL WAY THIS SHOP DECLARES THEM.
004000*****************************************************************
004100 ENVIRONMENT                        DIVISION.
004200 CONFIGURATION                      SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT                       SECTION.
004600 FILE-CONTROL.
004700     SELECT FS-STATS-FILE  ASSIGN TO FSSTATS
004800         ORGANIZATION SEQUENTIAL
004900         FILE STATUS IS CCK-FS-STATUS.
005000     SELECT CAPACITY-RULES-FILE  ASSIGN TO CAPRULES
005100         ORGANIZATION SEQUENTIAL
005200         FILE STATUS IS CCK-RULE-STATUS.
005300 DATA                               DIVISION.
005400 FILE                               SECTION.
005500 FD  FS-STATS-FILE
005600     LABEL RECORDS ARE STANDARD
005700     RECORD CONTAINS 32 CHARACTERS.
005800 COPY FSSTACPY.
005900 FD  CAPACITY-RULES-FILE
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 220 CHARACTERS.
006200 COPY CRULECCY.
006300 WORKING-STORAGE                    SECTION.
006400 77  CCK-FS-STATUS              PIC X(02)        VALUE SPACES.
006500     88  CCK-FS-OK                     VALUE '00'.
006600 77  CCK-RULE-STATUS            PIC X(02)        VALUE SPACES.
006700     88  CCK-RULE-OK                   VALUE '00'.
006800 77  CCK-RULE-EOF-SW            PIC X(01)        VALUE 'N'.
006900     88  CCK-RULE-EOF                  VALUE 'Y'.
007000 01  CCK-USAGE-FIELDS.
007100     05  CCK-TOTAL-BYTES            PIC 9(15)        COMP-3.
007200     05  CCK-FREE-BYTES             PIC 9(15)        COMP-3.
007300     05  CCK-USED-BYTES             PIC 9(15)        COMP-3.
007400     05  CCK-USED-PCT               PIC S9(03)V9(02) COMP-3.
007500     05  CCK-USED-PCT-R REDEFINES CCK-USED-PCT
007600             PIC S9(05) COMP-3.
007700     05  CCK-PCT-RC                 PIC 9(02)        COMP.
007800     05  FILLER                     PIC X(04).
007900 01  CCK-SCAN-FIELDS.
008000     05  CCK-NDX                    PIC 9(02)        COMP.
008100     05  CCK-EXCEEDED-THRESHOLD     PIC 9(03)        COMP.
008200     05  CCK-EXCEEDED-THRESHOLD-R REDEFINES
008300             CCK-EXCEEDED-THRESHOLD       PIC 9(03)        COMP.
008400     05  CCK-FOUND-SW               PIC X(01)        VALUE 'N'.
008500         88  CCK-FOUND-EXCEEDED            VALUE 'Y'.
008600     05  FILLER                     PIC X(04).
008700 01  CCK-HIST-SCAN-FIELDS.
008800     05  CCK-HIST-NDX               PIC 9(04)        COMP.
008900     05  CCK-HIST-FOUND-SW          PIC X(01)        VALUE 'N'.
009000         88  CCK-HIST-FOUND                VALUE 'Y'.
009100     05  CCK-SHIFT-NDX              PIC 9(04)        COMP.
009200     05  CCK-SHIFT-NDX-NEXT         PIC 9(04)        COMP.
009300     05  FILLER                     PIC X(04).
009400 01  CCK-HUMAN-FIELDS.
009500     05  CCK-USED-HUMAN             PIC X(12).
009600     05  CCK-TOTAL-HUMAN            PIC X(12).
009700     05  FILLER                     PIC X(04).
009800 01  CCK-MAIL-FIELDS.
009900     05  CCK-SUBJECT                PIC X(120).
010000     05  CCK-FROM                   PIC X(120).
010100     05  CCK-TO                     PIC X(120).
010200     05  CCK-BODY-CNT               PIC 9(02)        COMP.
010300     05  CCK-BODY-TBL.
010400         10  CCK-BODY-LINE OCCURS 20 TIMES PIC X(120).
010500     05  CCK-ALERT-RTN-CNT          PIC 9(04)        COMP.
010600     05  FILLER                     PIC X(04).
010700 01  CCK-EDIT-FIELDS.
010800     05  CCK-THRESHOLD-ED           PIC ZZ9.
010900     05  CCK-PCT-ED                 PIC ZZ9.99.
011000     05  FILLER                     PIC X(04).
011100 01  CCK-MAIL-LINE                PIC X(120)       VALUE SPACES.
011200 01  CCK-MAIL-LINE-R REDEFINES CCK-MAIL-LINE.
011300     05  CCK-ML-LABEL               PIC X(11).
011400     05  CCK-ML-TEXT                PIC X(109).
011500 LINKAGE                             SECTION.
011600 01  LK-GLOBAL-SETTINGS.
011700     COPY GSETACPY REPLACING ==GS-== BY ==LK-GS-==.
011800 01  LK-HIST-COUNT               PIC 9(04)        COMP.
011900 01  LK-HIST-TABLE.
012000     05  LK-HIST-ENTRY OCCURS 1 TO 2000 TIMES
012100         DEPENDING ON LK-HIST-COUNT
012200         INDEXED BY LK-HIST-NDX.
012300         10  LK-HIST-TYPE               PIC X(01).
012400             88  LK-HIST-TYPE-QUOTA            VALUE 'Q'.
012500             88  LK-HIST-TYPE-CAPACITY         VALUE 'C'.
012600             88  LK-HIST-TYPE-REPLICATION      VALUE 'R'.
012700         10  LK-HIST-PATH               PIC X(64).
012800         10  LK-HIST-RULE-NAME          PIC X(20).
012900         10  LK-HIST-THRESHOLD          PIC 9(03).
013000         10  FILLER                     PIC X(04).
013100 01  LK-ALERT-CNT-OUT            PIC 9(04)        COMP.
013200*****************************************************************
013300 PROCEDURE DIVISION USING LK-GLOBAL-SETTINGS, LK-HIST-COUNT,
013400         LK-HIST-TABLE, LK-ALERT-CNT-OUT.
013500*****************************************************************
013600 0000-CAPACITY-CHECK-CTL.
013700     DISPLAY 'CAPCHK - CAPACITY CHECK STARTING'.
013800     MOVE ZERO                TO LK-ALERT-CNT-OUT.
013900     PERFORM 0100-READ-FS-STATS THRU 0100-EXIT.
014000     IF CCK-FS-OK
014100         PERFORM 0200-PROCESS-RULES THRU 0200-EXIT.
014200     CALL 'HISTIO' USING 'SAVE', LK-HIST-COUNT, LK-HIST-TABLE.
014300     DISPLAY 'CAPCHK - ALERTS SENT - ' LK-ALERT-CNT-OUT.
014400     GOBACK.
014500*----------------------------------------------------------------
014600* 0100-READ-FS-STATS THRU 0100-EXIT
014700*    OPENS FSSTATS, READS THE ONE RECORD, COMPUTES THE USED
014800*    PERCENTAGE VIA PCTCALC.
014900*----------------------------------------------------------------
015000 0100-READ-FS-STATS.
015100     OPEN INPUT FS-STATS-FILE.
015200     IF NOT CCK-FS-OK
015300         DISPLAY 'CAPCHK - NO FS-STATS FILE, ST ' CCK-FS-STATUS
015400         GO TO 0100-EXIT.
015500     READ FS-STATS-FILE
015600         AT END
015700             MOVE 'NO' TO CCK-FS-STATUS
015800         NOT AT END
015900             MOVE FS-TOTAL-SIZE-BYTES           TO CCK-TOTAL-BYTES
016000             MOVE FS-FREE-SIZE-BYTES            TO CCK-FREE-BYTES.
016100     CLOSE FS-STATS-FILE.
016200     IF CCK-FS-OK
016300         SUBTRACT CCK-FREE-BYTES FROM CCK-TOTAL-BYTES
016400             GIVING CCK-USED-BYTES
016500         CALL 'PCTCALC' USING CCK-USED-BYTES, CCK-TOTAL-BYTES,
016600             CCK-USED-PCT, CCK-PCT-RC.
016700 0100-EXIT.
016800     EXIT.
016900*----------------------------------------------------------------
017000* 0200-PROCESS-RULES THRU 0200-EXIT
017100*    READS EACH CAPACITY RULE AND APPLIES THE ESCALATION RULES.
017200*----------------------------------------------------------------
017300 0200-PROCESS-RULES.
017400     MOVE 'N'                 TO CCK-RULE-EOF-SW.
017500     OPEN INPUT CAPACITY-RULES-FILE.
017600     IF NOT CCK-RULE-OK
017700         DISPLAY 'CAPCHK - NO CAPRULES FILE, ST ' CCK-RULE-STATUS
017800         GO TO 0200-EXIT.
017900     PERFORM 0300-RULE-LOOP-RTN THRU 0300-EXIT
018000         UNTIL CCK-RULE-EOF.
018100     CLOSE CAPACITY-RULES-FILE.
018200 0200-EXIT.
018300     EXIT.
018400 0300-RULE-LOOP-RTN.
018500     READ CAPACITY-RULES-FILE
018600         AT END
018700             SET CCK-RULE-EOF TO TRUE
018800             GO TO 0300-EXIT
018900         NOT AT END
019000             PERFORM 0400-SCAN-THRESHOLDS THRU 0400-EXIT
019100             PERFORM 0500-APPLY-HISTORY THRU 0500-EXIT.
019200 0300-EXIT.
019300     EXIT.
019400*----------------------------------------------------------------
019500* 0400-SCAN-THRESHOLDS THRU 0400-EXIT
019600*    FINDS THE LAST THRESHOLD THE RULE'S TABLE THAT USED-PCT
019700*    STRICTLY EXCEEDS.  A ZERO-VALUED SLOT IS SKIPPED.
019800*----------------------------------------------------------------
019900 0400-SCAN-THRESHOLDS.
020000     MOVE ZERO                TO CCK-EXCEEDED-THRESHOLD.
020100     MOVE 'N'                 TO CCK-FOUND-SW.
020200     PERFORM 0410-SCAN-ONE-RTN THRU 0410-EXIT
020300         VARYING CCK-NDX FROM 1 BY 1
020400         UNTIL CCK-NDX > CR-THRESHOLD-CNT.
020500 0400-EXIT.
020600     EXIT.
020700 0410-SCAN-ONE-RTN.
020800     IF CR-THRESHOLD(CCK-NDX) > ZERO
020900         IF CCK-USED-PCT > CR-THRESHOLD(CCK-NDX)
021000             MOVE CR-THRESHOLD(CCK-NDX)
021100             TO CCK-EXCEEDED-THRESHOLD
021200             SET CCK-FOUND-EXCEEDED TO TRUE.
021300 0410-EXIT.
021400     EXIT.
021500*----------------------------------------------------------------
021600* 0500-APPLY-HISTORY THRU 0500-EXIT
021700*    LOOKS UP THE RULE IN THE HISTORY TABLE (TYPE 'C') AND
021800*    ALERTS, ESCALATES OR CLEARS PER THE CAPACITY RULES.
021900*----------------------------------------------------------------
022000 0500-APPLY-HISTORY.
022100     PERFORM 0600-FIND-HIST-RTN THRU 0600-EXIT.
022200     IF CCK-FOUND-EXCEEDED
022300         IF CCK-HIST-FOUND
022400             IF CCK-EXCEEDED-THRESHOLD >
022500             LK-HIST-THRESHOLD(CCK-HIST-NDX)
022600             MOVE CCK-EXCEEDED-THRESHOLD
022700             TO LK-HIST-THRESHOLD(CCK-HIST-NDX)
022800             PERFORM 0700-SEND-ALERT THRU 0700-EXIT
022900         ELSE
023000             PERFORM 0800-ADD-HIST-RTN THRU 0800-EXIT
023100             PERFORM 0700-SEND-ALERT THRU 0700-EXIT
023200     ELSE
023300         IF CCK-HIST-FOUND
023400             PERFORM 0900-DEL-HIST-RTN THRU 0900-EXIT.
023500 0500-EXIT.
023600     EXIT.
023700 0600-FIND-HIST-RTN.
023800     MOVE 'N'                 TO CCK-HIST-FOUND-SW.
023900     MOVE ZERO                TO CCK-HIST-NDX.
024000     IF LK-HIST-COUNT > ZERO
024100         PERFORM 0610-FIND-ONE-RTN THRU 0610-EXIT
024200             VARYING LK-HIST-NDX FROM 1 BY 1
024300             UNTIL LK-HIST-NDX > LK-HIST-COUNT OR CCK-HIST-FOUND.
024400 0600-EXIT.
024500     EXIT.
024600 0610-FIND-ONE-RTN.
024700     IF LK-HIST-TYPE-CAPACITY(LK-HIST-NDX)
024800         IF LK-HIST-RULE-NAME(LK-HIST-NDX) = CR-RULE-NAME
024900             SET CCK-HIST-FOUND TO TRUE
025000             SET CCK-HIST-NDX TO LK-HIST-NDX.
025100 0610-EXIT.
025200     EXIT.
025300 0700-SEND-ALERT.
025400     MOVE CCK-EXCEEDED-THRESHOLD TO CCK-THRESHOLD-ED.
025500     MOVE CCK-USED-PCT           TO CCK-PCT-ED.
025600     CALL 'BYTEFMT' USING CCK-USED-BYTES, CCK-USED-HUMAN.
025700     CALL 'BYTEFMT' USING CCK-TOTAL-BYTES, CCK-TOTAL-HUMAN.
025800     STRING LK-GS-CLUSTER-NAME DELIMITED BY SPACE
025900         ': Cluster capacity alert. Usage has exceeded '
026000             DELIMITED BY SIZE
026100         CCK-THRESHOLD-ED DELIMITED BY SIZE
026200         INTO CCK-SUBJECT.
026300     MOVE LK-GS-SENDER            TO CCK-FROM.
026400     MOVE CR-MAIL-TO        TO CCK-TO.
026500     MOVE 1                   TO CCK-BODY-CNT.
026600     STRING 'Cluster: ' DELIMITED BY SIZE
026700         LK-GS-CLUSTER-NAME DELIMITED BY SPACE
026800         '  Threshold: ' DELIMITED BY SIZE
026900         CCK-THRESHOLD-ED DELIMITED BY SIZE '%' DELIMITED BY SIZE
027000         INTO CCK-BODY-LINE(1).
027100     ADD 1 TO CCK-BODY-CNT.
027200     STRING CCK-USED-HUMAN DELIMITED BY SPACE
027300         ' out of ' DELIMITED BY SIZE
027400         CCK-TOTAL-HUMAN DELIMITED BY SPACE
027500         ' (' DELIMITED BY SIZE
027600         CCK-PCT-ED DELIMITED BY SIZE '% full)' DELIMITED BY SIZE
027700         INTO CCK-BODY-LINE(CCK-BODY-CNT).
027800     IF CR-CUSTOM-MSG NOT = SPACES
027900         ADD 1 TO CCK-BODY-CNT
028000         MOVE CR-CUSTOM-MSG TO CCK-BODY-LINE(CCK-BODY-CNT).
028100     CALL 'MAILOUT' USING 'SEND', CCK-SUBJECT, CCK-FROM, CCK-TO,
028200         CCK-BODY-CNT, CCK-BODY-TBL, CCK-ALERT-RTN-CNT.
028300     ADD 1 TO LK-ALERT-CNT-OUT.
028400 0700-EXIT.
028500     EXIT.
028600 0800-ADD-HIST-RTN.
028700     IF LK-HIST-COUNT < 2000
028800         ADD 1 TO LK-HIST-COUNT
028900         SET LK-HIST-NDX TO LK-HIST-COUNT
029000         SET LK-HIST-TYPE-CAPACITY(LK-HIST-NDX) TO TRUE
029100         MOVE SPACES               TO LK-HIST-PATH(LK-HIST-NDX)
029200         MOVE CR-RULE-NAME         TO
029300             LK-HIST-RULE-NAME(LK-HIST-NDX)
029400         MOVE CCK-EXCEEDED-THRESHOLD TO
029500             LK-HIST-THRESHOLD(LK-HIST-NDX)
029600         SET CCK-HIST-NDX TO LK-HIST-NDX.
029700 0800-EXIT.
029800     EXIT.
029900 0900-DEL-HIST-RTN.
030000     DISPLAY 'CAPCHK - CLEARING HISTORY FOR RULE ' CR-RULE-NAME.
030100     IF CCK-HIST-NDX < LK-HIST-COUNT
030200         PERFORM 0910-SHIFT-UP-RTN THRU 0910-EXIT
030300             VARYING CCK-SHIFT-NDX FROM CCK-HIST-NDX BY 1
030400             UNTIL CCK-SHIFT-NDX >= LK-HIST-COUNT.
030500     SUBTRACT 1 FROM LK-HIST-COUNT.
030600 0900-EXIT.
030700     EXIT.
030800 0910-SHIFT-UP-RTN.
030900     COMPUTE CCK-SHIFT-NDX-NEXT = CCK-SHIFT-NDX + 1.
031000     MOVE LK-HIST-ENTRY(CCK-SHIFT-NDX-NEXT) TO
031100             LK-HIST-ENTRY(CCK-SHIFT-NDX).
031200 0910-EXIT.
031300     EXIT.
