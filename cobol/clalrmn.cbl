000100*****************************************************************
000200 IDENTIFICATION                     DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.    CLALRMN.
000500 AUTHOR.        D L OKAFOR.
000600 INSTALLATION.  STORAGE SYSTEMS GROUP.
000700 DATE-WRITTEN.  03/15/91.
000800 DATE-COMPILED.
000900 SECURITY.      NONE.
001000*****************************************************************
001100* CLALRMN  -  CLUSTER ALERTING NIGHTLY DRIVER
001200*
001300*    MAIN LINE FOR THE NIGHTLY CLUSTER EMAIL ALERTS JOB.  LOADS
001400*    THE GLOBAL SETTINGS RECORD AND THE ALERT HISTORY, THEN
001500*    CALLS THE THREE CHECK SUBPROGRAMS - CAPCHK, QTACHK AND
001600*    REPLCHK - IN THAT ORDER, THE SAME ORDER THE SOURCE JOB
001700*    STREAM HAS ALWAYS RUN THEM IN.  EACH CHECK SUBPROGRAM
001800*    REWRITES THE WHOLE HISTORY FILE ITSELF BEFORE RETURNING,
001900*    SO THIS DRIVER ONLY HAS TO LOAD IT ONCE.
002000*
002100*    ALL THREE CHECKS SHARE THE SAME IN-MEMORY HISTORY TABLE,
002200*    PASSED BY REFERENCE, THE WAY SAM1 USED TO HAND THE SAME
002300*    CUSTOMER-MASTER WORKING-STORAGE AREA DOWN THROUGH ITS OWN
002400*    UPDATE PARAGRAPHS RATHER THAN RE-READING IT EACH TIME.
002500*****************************************************************
002600* CHANGE LOG
002700* DATE     BY  REQUEST  DESCRIPTION
002800* 03/15/91 DLO ---      INITIAL VERSION, NIGHTLY ALERT JOB.
002900* 11/14/95 RTA WO-0710  ADDED THE QUOTA-RULES ENGINE (QTACHK) TO
003000*                       THE RUN - FORMERLY CAPACITY-ONLY.
003100* 06/02/97 WHD WO-0758  ADDED REPLCHK TO THE NIGHTLY RUN.
003200* 01/08/99 PMC CR-0877  Y2K REVIEW - RUN-DATE BANNER NOW CARRIES
003300*                       A 4 DIGIT YEAR.
003400* 04/02/08 RTA CR-1701  CALLS MAILOUT FUNCTION 'CLOS' AT END OF
003500*                       JOB SO ALERTRPT CLOSES CLEANLY.
003600* 08/17/13 DLO CR-2240  CLOSING DISPLAY NOW BREAKS THE ALERT
003700*                       COUNT OUT BY CHECK, NOT JUST A TOTAL.
003800* 03/06/17 SKV CR-2343  SETTINGS FILE STATUS MOVED OUT OF A GROUP
003900*                       TO A STANDALONE 77-LEVEL ITEM, THE USUAL
004000*                       WAY THIS SHOP DECLARES IT.
004100*****************************************************************
004200 ENVIRONMENT                        DIVISION.
004300 CONFIGURATION                      SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT                       SECTION.
004700 FILE-CONTROL.
004800     SELECT SETTINGS-FILE  ASSIGN TO SETTINGS
004900         ORGANIZATION SEQUENTIAL
005000         FILE STATUS IS CLM-SET-STATUS.
005100 DATA                               DIVISION.
005200 FILE                               SECTION.
005300 FD  SETTINGS-FILE
005400     LABEL RECORDS ARE STANDARD
005500     RECORD CONTAINS 144 CHARACTERS.
005600 COPY GSETACPY.
005700 WORKING-STORAGE                    SECTION.
005800 77  CLM-SET-STATUS             PIC X(02)        VALUE SPACES.
005900     88  CLM-SET-OK                    VALUE '00'.
006000 01  CLM-SETTINGS-REC-R REDEFINES GS-GLOBAL-SETTINGS-REC.
006100     05  CLM-SET-ALL                PIC X(144).
006200 01  CLM-HIST-COUNT              PIC 9(04)        COMP.
006300 01  CLM-HIST-TABLE.
006400     05  CLM-HIST-ENTRY OCCURS 1 TO 2000 TIMES
006500         DEPENDING ON CLM-HIST-COUNT
006600         INDEXED BY CLM-HIST-NDX.
006700         10  CLM-HIST-TYPE              PIC X(01).
006800             88  CLM-HIST-TYPE-QUOTA           VALUE 'Q'.
006900             88  CLM-HIST-TYPE-CAPACITY        VALUE 'C'.
007000             88  CLM-HIST-TYPE-REPLICATION     VALUE 'R'.
007100         10  CLM-HIST-PATH              PIC X(64).
007200         10  CLM-HIST-RULE-NAME         PIC X(20).
007300         10  CLM-HIST-THRESHOLD         PIC 9(03).
007400         10  FILLER                     PIC X(04).
007500 01  CLM-ALERT-COUNT-FIELDS.
007600     05  CLM-CAP-ALERT-CNT          PIC 9(04)  COMP   VALUE ZERO.
007700     05  CLM-QTA-ALERT-CNT          PIC 9(04)  COMP   VALUE ZERO.
007800     05  CLM-REPL-ALERT-CNT         PIC 9(04)  COMP   VALUE ZERO.
007900     05  CLM-TOTAL-ALERT-CNT        PIC 9(04)  COMP   VALUE ZERO.
008000     05  FILLER                     PIC X(04).
008100 01  CLM-RUN-DATE-FIELDS.
008200     05  CLM-RUN-DATE-YMD           PIC 9(06).
008300     05  CLM-RUN-DATE-YMD-R REDEFINES CLM-RUN-DATE-YMD.
008400         10  CLM-RUN-YY                 PIC 9(02).
008500         10  CLM-RUN-MM                 PIC 9(02).
008600         10  CLM-RUN-DD                 PIC 9(02).
008700     05  CLM-RUN-CENTURY            PIC 9(02).
008800     05  CLM-RUN-CCYY               PIC 9(04).
008900     05  FILLER                     PIC X(04).
009000 01  CLM-EDIT-FIELDS.
009100     05  CLM-CAP-CNT-ED             PIC ZZZ9.
009200     05  CLM-QTA-CNT-ED             PIC ZZZ9.
009300     05  CLM-REPL-CNT-ED            PIC ZZZ9.
009400     05  CLM-TOT-CNT-ED             PIC ZZZ9.
009500     05  FILLER                     PIC X(04).
009600 01  CLM-SUMMARY-LINE             PIC X(80)       VALUE SPACES.
009700 01  CLM-SUMMARY-LINE-R REDEFINES CLM-SUMMARY-LINE.
009800     05  CLM-SL-LABEL               PIC X(20).
009900     05  CLM-SL-TEXT                PIC X(60).
010000 01  CLM-HIST-FUNCTION           PIC X(04)        VALUE SPACES.
010100 01  CLM-DUMMY-MAIL-FIELDS.
010200     05  CLM-DUMMY-SUBJECT          PIC X(120)       VALUE SPACES.
010300     05  CLM-DUMMY-FROM             PIC X(120)       VALUE SPACES.
010400     05  CLM-DUMMY-TO               PIC X(120)       VALUE SPACES.
010500     05  CLM-DUMMY-BODY-CNT         PIC 9(02)  COMP   VALUE ZERO.
010600     05  CLM-DUMMY-BODY-TBL.
010700         10  CLM-DUMMY-BODY-LINE OCCURS 1 TO 20 TIMES
010800             DEPENDING ON CLM-DUMMY-BODY-CNT
010900             INDEXED BY CLM-DUMMY-BODY-NDX
011000             PIC X(120).
011100 01  CLM-DUMMY-ALERT-CNT        PIC 9(04)  COMP   VALUE ZERO.
011200 01  CLM-MAIL-FUNCTION           PIC X(04)        VALUE SPACES.
011300*****************************************************************
011400 PROCEDURE DIVISION.
011500*****************************************************************
011600 0000-MAIN-LINE.
011700     DISPLAY 'CLALRMN - CLUSTER ALERT RUN STARTING'.
011800     ACCEPT CLM-RUN-DATE-YMD  FROM DATE.
011900     IF CLM-RUN-YY < 50
012000         MOVE 20 TO CLM-RUN-CENTURY
012100     ELSE
012200         MOVE 19 TO CLM-RUN-CENTURY.
012300     COMPUTE CLM-RUN-CCYY = (CLM-RUN-CENTURY * 100) + CLM-RUN-YY.
012400     DISPLAY 'CLALRMN - RUN DATE ' CLM-RUN-MM '/' CLM-RUN-DD '/'
012500         CLM-RUN-CCYY.
012600     PERFORM 0100-LOAD-SETTINGS THRU 0100-EXIT.
012700     PERFORM 0200-LOAD-HISTORY THRU 0200-EXIT.
012800     PERFORM 0300-RUN-CAPACITY-CHECK THRU 0300-EXIT.
012900     PERFORM 0400-RUN-QUOTA-CHECK THRU 0400-EXIT.
013000     PERFORM 0500-RUN-REPL-CHECK THRU 0500-EXIT.
013100     PERFORM 0900-CLOSE-DOWN THRU 0900-EXIT.
013200     STOP RUN.
013300*----------------------------------------------------------------
013400* 0100-LOAD-SETTINGS THRU 0100-EXIT
013500*    READS THE SINGLE GLOBAL-SETTINGS RECORD OFF SETTINGS.
013600*----------------------------------------------------------------
013700 0100-LOAD-SETTINGS.
013800     OPEN INPUT SETTINGS-FILE.
013900     IF NOT CLM-SET-OK
014000         DISPLAY 'CLALRMN - OPEN SETTINGS FAILED, ST '
014100             CLM-SET-STATUS
014200         MOVE 16 TO RETURN-CODE
014300         GO TO 0100-EXIT.
014400     READ SETTINGS-FILE
014500         AT END
014600             DISPLAY 'CLALRMN - SETTINGS FILE IS EMPTY'
014700             MOVE 16 TO RETURN-CODE.
014800     CLOSE SETTINGS-FILE.
014900     DISPLAY 'CLALRMN - CLUSTER IS ' GS-CLUSTER-NAME.
015000 0100-EXIT.
015100     EXIT.
015200*----------------------------------------------------------------
015300* 0200-LOAD-HISTORY THRU 0200-EXIT
015400*    LOADS THE SHARED HISTORY TABLE ONCE, BEFORE ANY CHECK RUNS.
015500*----------------------------------------------------------------
015600 0200-LOAD-HISTORY.
015700     MOVE 'LOAD'               TO CLM-HIST-FUNCTION.
015800     CALL 'HISTIO' USING CLM-HIST-FUNCTION, CLM-HIST-COUNT,
015900         CLM-HIST-TABLE.
016000 0200-EXIT.
016100     EXIT.
016200*----------------------------------------------------------------
016300* 0300-RUN-CAPACITY-CHECK THRU 0300-EXIT
016400*----------------------------------------------------------------
016500 0300-RUN-CAPACITY-CHECK.
016600     DISPLAY 'CLALRMN - CALLING CAPCHK'.
016700     CALL 'CAPCHK' USING GS-GLOBAL-SETTINGS-REC, CLM-HIST-COUNT,
016800         CLM-HIST-TABLE, CLM-CAP-ALERT-CNT.
016900 0300-EXIT.
017000     EXIT.
017100*----------------------------------------------------------------
017200* 0400-RUN-QUOTA-CHECK THRU 0400-EXIT
017300*----------------------------------------------------------------
017400 0400-RUN-QUOTA-CHECK.
017500     DISPLAY 'CLALRMN - CALLING QTACHK'.
017600     CALL 'QTACHK' USING GS-GLOBAL-SETTINGS-REC, CLM-HIST-COUNT,
017700         CLM-HIST-TABLE, CLM-QTA-ALERT-CNT.
017800 0400-EXIT.
017900     EXIT.
018000*----------------------------------------------------------------
018100* 0500-RUN-REPL-CHECK THRU 0500-EXIT
018200*----------------------------------------------------------------
018300 0500-RUN-REPL-CHECK.
018400     DISPLAY 'CLALRMN - CALLING REPLCHK'.
018500     CALL 'REPLCHK' USING GS-GLOBAL-SETTINGS-REC, CLM-HIST-COUNT,
018600         CLM-HIST-TABLE, CLM-REPL-ALERT-CNT.
018700 0500-EXIT.
018800     EXIT.
018900*----------------------------------------------------------------
019000* 0900-CLOSE-DOWN THRU 0900-EXIT
019100*    CLOSES ALERTRPT VIA MAILOUT FUNCTION 'CLOS' AND DISPLAYS
019200*    THE CLOSING ALERT COUNT SUMMARY.
019300*----------------------------------------------------------------
019400 0900-CLOSE-DOWN.
019500     MOVE 'CLOS'               TO CLM-MAIL-FUNCTION.
019600     CALL 'MAILOUT' USING CLM-MAIL-FUNCTION, CLM-DUMMY-SUBJECT,
019700         CLM-DUMMY-FROM, CLM-DUMMY-TO, CLM-DUMMY-BODY-CNT,
019800         CLM-DUMMY-BODY-TBL, CLM-DUMMY-ALERT-CNT.
019900     COMPUTE CLM-TOTAL-ALERT-CNT = CLM-CAP-ALERT-CNT
020000         + CLM-QTA-ALERT-CNT + CLM-REPL-ALERT-CNT.
020100     MOVE CLM-CAP-ALERT-CNT    TO CLM-CAP-CNT-ED.
020200     MOVE CLM-QTA-ALERT-CNT    TO CLM-QTA-CNT-ED.
020300     MOVE CLM-REPL-ALERT-CNT   TO CLM-REPL-CNT-ED.
020400     MOVE CLM-TOTAL-ALERT-CNT  TO CLM-TOT-CNT-ED.
020500     DISPLAY 'CLALRMN - CAPACITY ALERTS  - ' CLM-CAP-CNT-ED.
020600     DISPLAY 'CLALRMN - QUOTA ALERTS     - ' CLM-QTA-CNT-ED.
020700     DISPLAY 'CLALRMN - REPLICATION ALERTS - ' CLM-REPL-CNT-ED.
020800     DISPLAY 'CLALRMN - TOTAL ALERTS SENT - ' CLM-TOT-CNT-ED.
020900     DISPLAY 'CLALRMN - CLUSTER ALERT RUN COMPLETE'.
021000 0900-EXIT.
021100     EXIT.
