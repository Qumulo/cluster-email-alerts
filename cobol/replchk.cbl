000100*****************************************************************
000200 IDENTIFICATION                     DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.    REPLCHK.
000500 AUTHOR.        W H DUBOIS.
000600 INSTALLATION.  STORAGE SYSTEMS GROUP.
000700 DATE-WRITTEN.  07/19/91.
000800 DATE-COMPILED.
000900 SECURITY.      NONE.
001000*****************************************************************
001100* REPLCHK  -  REPLICATION RELATIONSHIP ERROR CHECK
001200*
001300*    READS EVERY REPL-STATUS ENTRY - SOURCE SIDES FIRST, THEN
001400*    TARGET SIDES, THE ORDER THEY ARRIVE ON REPLSTAT - AND
001500*    COLLECTS EVERY ONE CARRYING A NON-BLANK RS-ERROR-MSG INTO
001600*    AN ERROR LIST.  THERE IS NO THRESHOLD HERE, ONLY ON/OFF -
001700*    A RULE ALERTS ONCE WHEN THE LIST GOES FROM EMPTY TO
001800*    NON-EMPTY AND STAYS QUIET UNTIL THE LIST CLEARS, THE WAY
001900*    SAM3ABND LATCHED ITS OWN ABEND FLAG UNTIL THE OPERATOR
002000*    CLEARED IT RATHER THAN RE-FIRING ON EVERY PASS.
002100*****************************************************************
002200* CHANGE LOG
002300* DATE     BY  REQUEST  DESCRIPTION
002400* 07/19/91 WHD ---      INITIAL VERSION, NIGHTLY ALERT JOB.
002500* 03/02/96 WHD WO-0742  ERROR LIST RAISED FROM 50 TO 200 ENTRIES.
002600* 01/08/99 PMC CR-0877  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
002700* 08/30/07 RTA CR-1698  ONE ALERT NOW LISTS EVERY ERRORING
002800*                       RELATIONSHIP INSTEAD OF JUST THE FIRST.
002900* 11/12/13 SKV CR-2255  ADDED THE CLOSING ALERT COUNT RETURNED
003000*                       TO CLALRMN.
003100* 07/14/16 SKV CR-2318  RAISED THE ALERT BODY FROM 3 RELATIONSHIPS
003200*                       TO 30 SO A BUSY NIGHT DOESN'T GET ITS
003300*                       LISTING CUT SHORT, AND LOGGED A WARNING
003400*                       WHEN EVEN THAT RUNS OUT.
003500* 03/06/17 SKV CR-2343  STATUS BYTES AND EOF SWITCHES MOVED OUT
003600*                       OF A GROUP TO STANDALONE 77-LEVEL ITEMS,
003700*                       THE USUAL WAY THIS SHOP DECLARES THEM.
003800*****************************************************************
003900 ENVIRONMENT                        DIVISION.
004000 CONFIGURATION                      SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT                       SECTION.
004400 FILE-CONTROL.
004500     SELECT REPL-STATUS-FILE  ASSIGN TO REPLSTAT
004600         ORGANIZATION SEQUENTIAL
004700         FILE STATUS IS RCK-RS-STATUS.
004800     SELECT REPL-RULES-FILE  ASSIGN TO REPLRULE
004900         ORGANIZATION SEQUENTIAL
005000         FILE STATUS IS RCK-RR-STATUS.
005100 DATA                               DIVISION.
005200 FILE                               SECTION.
005300 FD  REPL-STATUS-FILE
005400     LABEL RECORDS ARE STANDARD
005500     RECORD CONTAINS 280 CHARACTERS.
005600 COPY RSTATCPY.
005700 FD  REPL-RULES-FILE
005800     LABEL RECORDS ARE STANDARD
005900     RECORD CONTAINS 184 CHARACTERS.
006000 COPY RRULECPY.
006100 WORKING-STORAGE                    SECTION.
006200 77  RCK-RS-STATUS              PIC X(02)        VALUE SPACES.
006300     88  RCK-RS-OK                     VALUE '00'.
006400 77  RCK-RS-EOF-SW              PIC X(01)        VALUE 'N'.
006500     88  RCK-RS-EOF                    VALUE 'Y'.
006600 77  RCK-RR-STATUS              PIC X(02)        VALUE SPACES.
006700     88  RCK-RR-OK                     VALUE '00'.
006800 77  RCK-RR-EOF-SW              PIC X(01)        VALUE 'N'.
006900     88  RCK-RR-EOF                    VALUE 'Y'.
007000 01  RCK-ERROR-LIST-FIELDS.
007100     05  RCK-ERR-CNT                PIC 9(04)        COMP.
007200     05  RCK-ERR-TBL.
007300         10  RCK-ERR-ENTRY OCCURS 1 TO 200 TIMES
007400             DEPENDING ON RCK-ERR-CNT
007500             INDEXED BY RCK-ERR-NDX.
007600             15  RCK-ERR-SRC-CLUSTER        PIC X(20).
007700             15  RCK-ERR-SRC-ROOT           PIC X(64).
007800             15  RCK-ERR-TGT-CLUSTER        PIC X(20).
007900             15  RCK-ERR-TGT-ROOT           PIC X(64).
008000             15  RCK-ERR-RECOVERY-PT        PIC X(24).
008100             15  RCK-ERR-MSG                PIC X(80).
008200 01  RCK-SCAN-FIELDS.
008300     05  RCK-HIST-NDX               PIC 9(04)        COMP.
008400     05  RCK-HIST-FOUND-SW          PIC X(01)        VALUE 'N'.
008500         88  RCK-HIST-FOUND                VALUE 'Y'.
008600     05  RCK-SHIFT-NDX              PIC 9(04)        COMP.
008700     05  RCK-SHIFT-NDX-NEXT         PIC 9(04)        COMP.
008800     05  FILLER                     PIC X(04).
008900 01  RCK-MAIL-FIELDS.
009000     05  RCK-SUBJECT                PIC X(120).
009100     05  RCK-FROM                   PIC X(120).
009200     05  RCK-TO                     PIC X(120).
009300     05  RCK-BODY-CNT               PIC 9(03)        COMP.
009400     05  RCK-BODY-OMIT-CNT          PIC 9(03)        COMP.
009500     05  RCK-BODY-TBL.
009600*        182 = 1 HEADER LINE + 30 RELATIONSHIPS AT 6 LINES EACH
009700*        + 1 CUSTOM-MESSAGE LINE.
009800         10  RCK-BODY-LINE OCCURS 182 TIMES PIC X(120).
009900     05  RCK-ALERT-RTN-CNT          PIC 9(04)        COMP.
010000     05  FILLER                     PIC X(04).
010100 01  RCK-HOLD-FIELDS              VALUE SPACES.
010200     05  RCK-CLUSTER-HOLD           PIC X(20).
010300     05  RCK-ROOT-HOLD              PIC X(64).
010400 01  RCK-HOLD-FIELDS-R REDEFINES RCK-HOLD-FIELDS.
010500     05  RCK-HOLD-ALL               PIC X(84).
010600 01  RCK-SUBJECT-LINE            PIC X(120)       VALUE SPACES.
010700 01  RCK-SUBJECT-LINE-R REDEFINES RCK-SUBJECT-LINE.
010800     05  RCK-SL-LABEL               PIC X(20).
010900     05  RCK-SL-TEXT                PIC X(100).
011000 01  RCK-EDIT-FIELDS.
011100     05  RCK-CNT-ED                 PIC ZZ9.
011200 01  RCK-EDIT-FIELDS-R REDEFINES RCK-EDIT-FIELDS.
011300     05  RCK-CNT-ED-ALL             PIC X(03).
011400 LINKAGE                             SECTION.
011500 01  LK-GLOBAL-SETTINGS.
011600     COPY GSETACPY REPLACING ==GS-== BY ==LK-GS-==.
011700 01  LK-HIST-COUNT               PIC 9(04)        COMP.
011800 01  LK-HIST-TABLE.
011900     05  LK-HIST-ENTRY OCCURS 1 TO 2000 TIMES
012000         DEPENDING ON LK-HIST-COUNT
012100         INDEXED BY LK-HIST-NDX.
012200         10  LK-HIST-TYPE               PIC X(01).
012300             88  LK-HIST-TYPE-QUOTA            VALUE 'Q'.
012400             88  LK-HIST-TYPE-CAPACITY         VALUE 'C'.
012500             88  LK-HIST-TYPE-REPLICATION      VALUE 'R'.
012600         10  LK-HIST-PATH               PIC X(64).
012700         10  LK-HIST-RULE-NAME          PIC X(20).
012800         10  LK-HIST-THRESHOLD          PIC 9(03).
012900         10  FILLER                     PIC X(04).
013000 01  LK-ALERT-CNT-OUT            PIC 9(04)        COMP.
013100*****************************************************************
013200 PROCEDURE DIVISION USING LK-GLOBAL-SETTINGS, LK-HIST-COUNT,
013300         LK-HIST-TABLE, LK-ALERT-CNT-OUT.
013400*****************************************************************
013500 0000-REPL-CHECK-CTL.
013600     DISPLAY 'REPLCHK - REPLICATION CHECK STARTING'.
013700     MOVE ZERO                TO LK-ALERT-CNT-OUT.
013800     PERFORM 0100-LOAD-ERROR-LIST THRU 0100-EXIT.
013900     PERFORM 0200-PROCESS-RULES THRU 0200-EXIT.
014000     CALL 'HISTIO' USING 'SAVE', LK-HIST-COUNT, LK-HIST-TABLE.
014100     DISPLAY 'REPLCHK - ALERTS SENT - ' LK-ALERT-CNT-OUT.
014200     GOBACK.
014300*----------------------------------------------------------------
014400* 0100-LOAD-ERROR-LIST THRU 0100-EXIT
014500*    READS EVERY REPL-STATUS RECORD AND KEEPS THE ONES WITH A
014600*    NON-BLANK ERROR MESSAGE - SOURCE SIDES ARRIVE FIRST.
014700*----------------------------------------------------------------
014800 0100-LOAD-ERROR-LIST.
014900     MOVE ZERO                TO RCK-ERR-CNT.
015000     MOVE 'N'                 TO RCK-RS-EOF-SW.
015100     OPEN INPUT REPL-STATUS-FILE.
015200     IF NOT RCK-RS-OK
015300         DISPLAY 'REPLCHK - NO REPLSTAT FILE, ST ' RCK-RS-STATUS
015400         GO TO 0100-EXIT.
015500     PERFORM 0110-READ-RS-RTN THRU 0110-EXIT
015600         UNTIL RCK-RS-EOF OR RCK-ERR-CNT = 200.
015700     CLOSE REPL-STATUS-FILE.
015800     DISPLAY 'REPLCHK - ERRORING RELATIONSHIPS - ' RCK-ERR-CNT.
015900 0100-EXIT.
016000     EXIT.
016100 0110-READ-RS-RTN.
016200     READ REPL-STATUS-FILE
016300         AT END
016400             SET RCK-RS-EOF TO TRUE
016500         NOT AT END
016600             IF RS-ERROR-MSG NOT = SPACES
016700                 PERFORM 0120-KEEP-ERROR-RTN THRU 0120-EXIT.
016800 0110-EXIT.
016900     EXIT.
017000 0120-KEEP-ERROR-RTN.
017100     ADD 1 TO RCK-ERR-CNT.
017200     SET RCK-ERR-NDX TO RCK-ERR-CNT.
017300     MOVE RS-SOURCE-CLUSTER  TO RCK-ERR-SRC-CLUSTER(RCK-ERR-NDX).
017400     MOVE RS-SOURCE-ROOT     TO RCK-ERR-SRC-ROOT(RCK-ERR-NDX).
017500     MOVE RS-TARGET-CLUSTER  TO RCK-ERR-TGT-CLUSTER(RCK-ERR-NDX).
017600     MOVE RS-TARGET-ROOT     TO RCK-ERR-TGT-ROOT(RCK-ERR-NDX).
017700     MOVE RS-RECOVERY-POINT  TO
017800         RCK-ERR-RECOVERY-PT(RCK-ERR-NDX).
017900     MOVE RS-ERROR-MSG       TO RCK-ERR-MSG(RCK-ERR-NDX).
018000 0120-EXIT.
018100     EXIT.
018200*----------------------------------------------------------------
018300* 0200-PROCESS-RULES THRU 0200-EXIT
018400*    READS EACH REPLICATION RULE AND APPLIES THE LATCH LOGIC.
018500*----------------------------------------------------------------
018600 0200-PROCESS-RULES.
018700     MOVE 'N'                 TO RCK-RR-EOF-SW.
018800     OPEN INPUT REPL-RULES-FILE.
018900     IF NOT RCK-RR-OK
019000         DISPLAY 'REPLCHK - NO REPLRULE FILE, ST ' RCK-RR-STATUS
019100         GO TO 0200-EXIT.
019200     PERFORM 0300-RULE-LOOP-RTN THRU 0300-EXIT
019300         UNTIL RCK-RR-EOF.
019400     CLOSE REPL-RULES-FILE.
019500 0200-EXIT.
019600     EXIT.
019700 0300-RULE-LOOP-RTN.
019800     READ REPL-RULES-FILE
019900         AT END
020000             SET RCK-RR-EOF TO TRUE
020100             GO TO 0300-EXIT
020200         NOT AT END
020300             PERFORM 0400-APPLY-HISTORY THRU 0400-EXIT.
020400 0300-EXIT.
020500     EXIT.
020600*----------------------------------------------------------------
020700* 0400-APPLY-HISTORY THRU 0400-EXIT
020800*    LOOKS UP THE RULE IN HISTORY (TYPE 'R') AND EITHER ALERTS,
020900*    STAYS QUIET, OR CLEARS PER THE ERROR LIST.
021000*----------------------------------------------------------------
021100 0400-APPLY-HISTORY.
021200     PERFORM 0500-FIND-HIST-RTN THRU 0500-EXIT.
021300     IF RCK-ERR-CNT > ZERO
021400         IF NOT RCK-HIST-FOUND
021500             PERFORM 0600-ADD-HIST-RTN THRU 0600-EXIT
021600             PERFORM 0700-SEND-ALERT THRU 0700-EXIT
021700     ELSE
021800         IF RCK-HIST-FOUND
021900             PERFORM 0800-DEL-HIST-RTN THRU 0800-EXIT.
022000 0400-EXIT.
022100     EXIT.
022200 0500-FIND-HIST-RTN.
022300     MOVE 'N'                 TO RCK-HIST-FOUND-SW.
022400     MOVE ZERO                TO RCK-HIST-NDX.
022500     IF LK-HIST-COUNT > ZERO
022600         PERFORM 0510-FIND-ONE-RTN THRU 0510-EXIT
022700             VARYING LK-HIST-NDX FROM 1 BY 1
022800             UNTIL LK-HIST-NDX > LK-HIST-COUNT OR RCK-HIST-FOUND.
022900 0500-EXIT.
023000     EXIT.
023100 0510-FIND-ONE-RTN.
023200     IF LK-HIST-TYPE-REPLICATION(LK-HIST-NDX)
023300         IF LK-HIST-RULE-NAME(LK-HIST-NDX) = RR-RULE-NAME
023400             SET RCK-HIST-FOUND TO TRUE
023500             SET RCK-HIST-NDX TO LK-HIST-NDX.
023600 0510-EXIT.
023700     EXIT.
023800 0600-ADD-HIST-RTN.
023900     IF LK-HIST-COUNT < 2000
024000         ADD 1 TO LK-HIST-COUNT
024100         SET LK-HIST-NDX TO LK-HIST-COUNT
024200         SET LK-HIST-TYPE-REPLICATION(LK-HIST-NDX) TO TRUE
024300         MOVE SPACES             TO LK-HIST-PATH(LK-HIST-NDX)
024400         MOVE RR-RULE-NAME       TO LK-HIST-RULE-NAME(LK-HIST-NDX)
024500         MOVE ZERO               TO LK-HIST-THRESHOLD(LK-HIST-NDX)
024600         SET RCK-HIST-NDX TO LK-HIST-NDX.
024700 0600-EXIT.
024800     EXIT.
024900 0700-SEND-ALERT.
025000     STRING LK-GS-CLUSTER-NAME DELIMITED BY SPACE
025100         ': Relationship error alert.' DELIMITED BY SIZE
025200         INTO RCK-SUBJECT.
025300     MOVE LK-GS-SENDER            TO RCK-FROM.
025400     MOVE RR-MAIL-TO          TO RCK-TO.
025500     MOVE RCK-ERR-CNT              TO RCK-CNT-ED.
025600     STRING 'Relationship errors reported - ' DELIMITED BY SIZE
025700         RCK-CNT-ED DELIMITED BY SIZE
025800         INTO RCK-BODY-LINE(1).
025900     MOVE 1                   TO RCK-BODY-CNT.
026000     PERFORM 0710-ERROR-LINE-RTN THRU 0710-EXIT
026100         VARYING RCK-ERR-NDX FROM 1 BY 1
026200         UNTIL RCK-ERR-NDX > RCK-ERR-CNT
026300         OR RCK-BODY-CNT = 181.
026400     IF RCK-ERR-NDX <= RCK-ERR-CNT
026500         COMPUTE RCK-BODY-OMIT-CNT = RCK-ERR-CNT - RCK-ERR-NDX + 1
026600         DISPLAY 'REPLCHK - ALERT BODY FULL, OMITTED '
026700             RCK-BODY-OMIT-CNT ' RELATIONSHIP(S) FROM THIS MAIL'.
026800     IF RR-CUSTOM-MSG NOT = SPACES
026900         ADD 1 TO RCK-BODY-CNT
027000         MOVE RR-CUSTOM-MSG TO RCK-BODY-LINE(RCK-BODY-CNT).
027100     CALL 'MAILOUT' USING 'SEND', RCK-SUBJECT, RCK-FROM, RCK-TO,
027200         RCK-BODY-CNT, RCK-BODY-TBL, RCK-ALERT-RTN-CNT.
027300     ADD 1 TO LK-ALERT-CNT-OUT.
027400 0700-EXIT.
027500     EXIT.
027600 0710-ERROR-LINE-RTN.
027700     ADD 1 TO RCK-BODY-CNT.
027800     STRING 'Source cluster: '   DELIMITED BY SIZE
027900         RCK-ERR-SRC-CLUSTER(RCK-ERR-NDX) DELIMITED BY SPACE
028000         INTO RCK-BODY-LINE(RCK-BODY-CNT).
028100     ADD 1 TO RCK-BODY-CNT.
028200     STRING 'Source root: '      DELIMITED BY SIZE
028300         RCK-ERR-SRC-ROOT(RCK-ERR-NDX) DELIMITED BY SPACE
028400         INTO RCK-BODY-LINE(RCK-BODY-CNT).
028500     ADD 1 TO RCK-BODY-CNT.
028600     STRING 'Target cluster: '   DELIMITED BY SIZE
028700         RCK-ERR-TGT-CLUSTER(RCK-ERR-NDX) DELIMITED BY SPACE
028800         INTO RCK-BODY-LINE(RCK-BODY-CNT).
028900     ADD 1 TO RCK-BODY-CNT.
029000     STRING 'Target root: '      DELIMITED BY SIZE
029100         RCK-ERR-TGT-ROOT(RCK-ERR-NDX) DELIMITED BY SPACE
029200         INTO RCK-BODY-LINE(RCK-BODY-CNT).
029300     ADD 1 TO RCK-BODY-CNT.
029400     STRING 'Recovery point: '   DELIMITED BY SIZE
029500         RCK-ERR-RECOVERY-PT(RCK-ERR-NDX) DELIMITED BY SPACE
029600         INTO RCK-BODY-LINE(RCK-BODY-CNT).
029700     ADD 1 TO RCK-BODY-CNT.
029800     STRING 'Error: '            DELIMITED BY SIZE
029900         RCK-ERR-MSG(RCK-ERR-NDX) DELIMITED BY SIZE
030000         INTO RCK-BODY-LINE(RCK-BODY-CNT).
030100 0710-EXIT.
030200     EXIT.
030300 0800-DEL-HIST-RTN.
030400     DISPLAY 'REPLCHK - CLEARING HISTORY FOR RULE ' RR-RULE-NAME.
030500     IF RCK-HIST-NDX < LK-HIST-COUNT
030600         PERFORM 0810-SHIFT-UP-RTN THRU 0810-EXIT
030700             VARYING RCK-SHIFT-NDX FROM RCK-HIST-NDX BY 1
030800             UNTIL RCK-SHIFT-NDX >= LK-HIST-COUNT.
030900     SUBTRACT 1 FROM LK-HIST-COUNT.
031000 0800-EXIT.
031100     EXIT.
031200 0810-SHIFT-UP-RTN.
031300     COMPUTE RCK-SHIFT-NDX-NEXT = RCK-SHIFT-NDX + 1.
031400     MOVE LK-HIST-ENTRY(RCK-SHIFT-NDX-NEXT) TO
031500         LK-HIST-ENTRY(RCK-SHIFT-NDX).
031600 0810-EXIT.
031700     EXIT.
