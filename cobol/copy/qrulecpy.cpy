000100*****************************************************************
000200* QRULECPY  -  QUOTA RULE RECORD LAYOUT
000300*              ONE ENTRY PER OPERATOR-CONFIGURED QUOTA ALERT
000400*              RULE.  A RULE WITH QR-PATH = '*DEFAULT*' IS
000500*              APPLIED TO ANY QUOTA THAT HAS NO SPECIFIC RULE
000600*              OF ITS OWN.  FIXED 348-BYTE RECORD.
000700*****************************************************************
000800 01  QR-QUOTA-RULE-REC.
000900     05  QR-PATH                     PIC X(64).
001000     05  QR-RULE-NAME                PIC X(20).
001100     05  QR-THRESHOLD-CNT            PIC 9(02).
001200     05  QR-THRESHOLD-TBL.
001300         10  QR-THRESHOLD            PIC 9(03)
001400                                      OCCURS 10 TIMES.
001500     05  QR-INCLUDE-CAPACITY         PIC X(01).
001600         88  QR-CAPACITY-INCLUDED        VALUE 'Y'.
001700         88  QR-CAPACITY-NOT-INCLUDED    VALUE 'N'.
001800     05  QR-CUSTOM-MSG               PIC X(80).
001900     05  QR-MAIL-TO                  PIC X(80).
002000     05  FILLER                      PIC X(71).
