000100*****************************************************************
000200* FSSTACPY  -  CLUSTER FILE SYSTEM STATISTICS RECORD LAYOUT
000300*              SINGLE RECORD HOLDING THE OVERALL CLUSTER
000400*              CAPACITY AS OF THIS RUN.
000500*****************************************************************
000600 01  FS-FS-STATS-REC.
000700     05  FS-TOTAL-SIZE-BYTES         PIC 9(15).
000800     05  FS-FREE-SIZE-BYTES          PIC 9(15).
000900     05  FILLER                      PIC X(02).
