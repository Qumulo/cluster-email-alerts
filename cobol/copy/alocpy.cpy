000100*****************************************************************
000200* ALOCPY    -  ALERT-OUT PRINT-LINE RECORD LAYOUT
000300*              ONE 132-BYTE LINE OF THE "EMAIL" OUTPUT -
000400*              SUBJECT/FROM/TO HEADER LINES, BODY LINES, THE
000500*              TIMESTAMP LINE, AND A BLANK SEPARATOR.
000600*****************************************************************
000700 01  AL-ALERT-OUT-REC                PIC X(132).
