000100*****************************************************************
000200* RSTATCPY  -  REPLICATION RELATIONSHIP STATUS RECORD LAYOUT
000300*              ONE ENTRY PER SOURCE OR TARGET SIDE OF A
000400*              REPLICATION RELATIONSHIP.  SOURCE-SIDE ENTRIES
000500*              ARE WRITTEN AHEAD OF TARGET-SIDE ENTRIES ON THE
000600*              REPL-STATUS FILE.
000700*****************************************************************
000800 01  RS-REPL-STATUS-REC.
000900     05  RS-SOURCE-CLUSTER           PIC X(20).
001000     05  RS-SOURCE-ROOT              PIC X(64).
001100     05  RS-TARGET-CLUSTER           PIC X(20).
001200     05  RS-TARGET-ROOT              PIC X(64).
001300     05  RS-RECOVERY-POINT           PIC X(24).
001400     05  RS-ERROR-MSG                PIC X(80).
001500     05  FILLER                      PIC X(08).
