000100*****************************************************************
000200* QSTATCPY  -  QUOTA STATUS RECORD LAYOUT
000300*              ONE ENTRY PER DIRECTORY QUOTA ON THE CLUSTER,
000400*              AS REPORTED BY THE QUOTA-STATUS INPUT FILE.
000500*****************************************************************
000600 01  QS-QUOTA-STATUS-REC.
000700     05  QS-PATH                     PIC X(64).
000800     05  QS-LIMIT                    PIC 9(15).
000900     05  QS-CAPACITY-USAGE           PIC 9(15).
001000     05  FILLER                      PIC X(06).
