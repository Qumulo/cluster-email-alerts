000100*****************************************************************
000200* GSETACPY  -  GLOBAL SETTINGS RECORD LAYOUT
000300*              SINGLE RECORD OF CLUSTER-WIDE ALERTING
000400*              SETTINGS - CLUSTER NAME, SENDER AND MAIL SERVER.
000500*****************************************************************
000600 01  GS-GLOBAL-SETTINGS-REC.
000700     05  GS-CLUSTER-NAME             PIC X(20).
000800     05  GS-SENDER                   PIC X(60).
000900     05  GS-SERVER                   PIC X(60).
001000     05  FILLER                      PIC X(04).
