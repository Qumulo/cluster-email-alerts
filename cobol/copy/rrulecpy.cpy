000100*****************************************************************
000200* RRULECPY  -  REPLICATION RULE RECORD LAYOUT
000300*              ONE ENTRY PER OPERATOR-CONFIGURED REPLICATION
000400*              ERROR ALERT RULE.  NO THRESHOLDS - A RULE EITHER
000500*              ALERTS ON THE CURRENT ERROR EPISODE OR IT DOES
000600*              NOT.
000700*****************************************************************
000800 01  RR-REPLICATION-RULE-REC.
000900     05  RR-RULE-NAME                PIC X(20).
001000     05  RR-CUSTOM-MSG               PIC X(80).
001100     05  RR-MAIL-TO                  PIC X(80).
001200     05  FILLER                      PIC X(04).
