000100*****************************************************************
000200* CRULECCY  -  CLUSTER CAPACITY RULE RECORD LAYOUT
000300*              ONE ENTRY PER OPERATOR-CONFIGURED CAPACITY
000400*              ALERT RULE.  APPLIES TO THE WHOLE-CLUSTER
000500*              USED-PERCENTAGE, NOT TO ANY ONE QUOTA.
000600*****************************************************************
000700 01  CR-CAPACITY-RULE-REC.
000800     05  CR-RULE-NAME                PIC X(20).
000900     05  CR-THRESHOLD-CNT            PIC 9(02).
001000     05  CR-THRESHOLD-TBL.
001100         10  CR-THRESHOLD            PIC 9(03)
001200                                      OCCURS 10 TIMES.
001300     05  CR-CUSTOM-MSG               PIC X(80).
001400     05  CR-MAIL-TO                  PIC X(80).
001500     05  FILLER                      PIC X(08).
