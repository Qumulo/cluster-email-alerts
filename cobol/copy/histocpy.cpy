000100*****************************************************************
000200* HISTOCPY  -  ALERT HISTORY RECORD LAYOUT
000300*              ONE ENTRY PER CONDITION ALREADY ALERTED ON IN
000400*              A PRIOR RUN.  KEYED BY TYPE + RULE NAME, AND
000500*              ALSO BY PATH FOR QUOTA ENTRIES.  A THRESHOLD OF
000600*              ZERO IS STORED FOR REPLICATION ENTRIES, WHICH
000700*              DO NOT ESCALATE.
000800*****************************************************************
000900 01  HI-HISTORY-REC.
001000     05  HI-TYPE                     PIC X(01).
001100         88  HI-TYPE-QUOTA                VALUE 'Q'.
001200         88  HI-TYPE-CAPACITY             VALUE 'C'.
001300         88  HI-TYPE-REPLICATION          VALUE 'R'.
001400     05  HI-PATH                     PIC X(64).
001500     05  HI-RULE-NAME                PIC X(20).
001600     05  HI-ALERT-THRESHOLD          PIC 9(03).
001700     05  FILLER                      PIC X(04).
